000100      *--------------------------------------------------------------*
000200      * TRDSTRC  -  EXTERNAL Tagesstrategie-Tabelle (STRATEGY-MAP).  *
000300      *             1 Eintrag je im Kerzenbestand vorkommenden Tag;   *
000400      *             TRDLEV0M schreibt, TRDDRV0O/TRDVWP0M/TRDORB0M    *
000500      *             lesen.                                           *
000600      *--------------------------------------------------------------*
000700      *A.00.00|2024-02-09| kl  | Neuerstellung (TRADEWIN-4)
000800      *--------------------------------------------------------------*
000900        01     STRATEGY-MAP-BEREICH     IS EXTERNAL.
001000            05 SM-MAX-DAYS              PIC S9(04) COMP VALUE 250.
001100            05 SM-DAY-COUNT             PIC S9(04) COMP VALUE ZERO.
001200            05 FILLER                   PIC  X(04).
001300            05 SM-DAY OCCURS 250 TIMES
001400                      INDEXED BY SM-IDX.
001500               10 SM-DATE               PIC  9(08).
001600               10 SM-RANGE-HIGH         PIC S9(07)V99.
001700               10 SM-RANGE-LOW          PIC S9(07)V99.
001800               10 SM-AVG-RANGE          PIC S9(05)V9999.
001900               10 SM-RANGE-TOO-NARROW   PIC  9       VALUE ZERO.
002000               10 SM-STRATEGY           PIC  X(08)   VALUE SPACES.
002100                  88 SM-IS-ORB                   VALUE 'ORB     '.
002200                  88 SM-IS-VWAPREV               VALUE 'VWAPREV '.
002300
