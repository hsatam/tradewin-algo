000100      *--------------------------------------------------------------*
000200      * TRDTRNC  -  Satzbild TRADE-RECORD (Journaldatei TRDJOURN).   *
000300      *             Die Hauptspeicher-Tabelle fuer die EOD-Aus-      *
000400      *             wertung liegt getrennt in TRDTRNE (EXTERNAL).    *
000500      *--------------------------------------------------------------*
000600      *A.00.00|2024-02-05| kl  | Neuerstellung fuer TRADEWIN-1
000700      *--------------------------------------------------------------*
000800        01          TRADE-RECORD.
000900            05      TR-TRADE-ID          PIC  9(06).
001000            05      TR-DATE              PIC  9(08).
001100            05      TR-TIME              PIC  9(06).
001200            05      TR-TYPE              PIC  X(04).
001300            05      TR-PRICE             PIC S9(07)V99.
001400            05      TR-SL                PIC S9(07)V99.
001500            05      TR-EXITED             PIC  X(01).
001600                    88 TR-IS-EXIT                    VALUE 'Y'.
001700                    88 TR-IS-ENTRY                    VALUE 'N'.
001800            05      TR-PNL               PIC S9(07)V99.
001900            05      TR-STRATEGY          PIC  X(08).
002000            05      TR-SYMBOL            PIC  X(20).
002100            05      TR-EXIT-PRICE        PIC S9(07)V99.
002200            05      TR-EXIT-DATE         PIC  9(08).
002300            05      TR-EXIT-TIME         PIC  9(06).
002400            05      TR-LOTS              PIC  9(03).
002500            05      FILLER               PIC  X(10).
002600
