?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID. TRDIND0M.
000500 AUTHOR.     H. GRUBER.
000600 INSTALLATION. WSOFT RECHENZENTRUM.
000700 DATE-WRITTEN. 1991-06-10.
000800 DATE-COMPILED.
000900 SECURITY.   NUR FUER INTERNEN GEBRAUCH.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2024-02-10
001300* Letzte Version   :: A.00.02
001400* Kurzbeschreibung :: Indikatorberechnung je Kerze (EMA/RSI/ATR/
001500*                      MACD/VWAP-Hilfspreis) ueber die Kerzentab.
001600* Auftrag          :: TRADEWIN-1 TRADEWIN-3
001700*                      12345678901234567
001800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers. | Datum    | von | Kommentar                             *
002200*-------|----------|-----|---------------------------------------*
002300*A.00.00|1991-06-10| hg  | Neuerstellung
002400*A.00.01|1998-11-12| kl  | Jahr-2000-Umstellung Datumsfelder
002500*A.00.02|2024-02-10| kl  | MACD und RSI14-Proxy ergaenzt
002600*       |          |     | (TRADEWIN-3)
002700*----------------------------------------------------------------*
002800*
002900* Programmbeschreibung
003000* --------------------
003100* Durchlaeuft die von TRDDRV0O aufgebaute Kerzentabelle einmal
003200* von Anfang bis Ende und schreibt je Kerze die Vorwerte (Open/
003300* Close der letzten 2 Kerzen), die gleitenden Mittelwerte EMA5/
003400* EMA20/EMA12/EMA26, den MACD, den RSI14-Proxy, die ATR (14er
003500* gleitender Mittelwert der Tagesspanne) und den VWAP-Hilfspreis
003600* (typischer Kurs) in die Ergebnisfelder der Tabelle.
003700*
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     SWITCH-15 IS ANZEIGE-VERSION
004400         ON STATUS IS SHOW-VERSION
004500     CLASS ALPHNUM IS "0123456789"
004600                      "abcdefghijklmnopqrstuvwxyz"
004700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004800                      " .,;-_!$%&/=*+".
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 WORKING-STORAGE SECTION.
005700*--------------------------------------------------------------------*
005800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
005900*--------------------------------------------------------------------*
006000 01          COMP-FELDER.
006100     05      C4-I1               PIC S9(04) COMP.
006200     05      C4-I2               PIC S9(04) COMP.
006300     05      C4-N                PIC S9(04) COMP.
006400
006500*--------------------------------------------------------------------*
006600* Felder mit konstantem Inhalt: Praefix K
006700*--------------------------------------------------------------------*
006800 01          KONSTANTE-FELDER.
006900     05      K-MODUL             PIC X(08)          VALUE "TRDIND0M".
007000     05      K-K-EMA5            PIC S9(01)V9(06) COMP  VALUE 0.333333.
007100     05      K-K-EMA20           PIC S9(01)V9(06) COMP  VALUE 0.095238.
007200     05      K-K-EMA12           PIC S9(01)V9(06) COMP  VALUE 0.153846.
007300     05      K-K-EMA26           PIC S9(01)V9(06) COMP  VALUE 0.074074.
007400     05      K-RSI-SPAN          PIC  9(02)          VALUE 14.
007500     05      K-ATR-SPAN          PIC  9(02)          VALUE 14.
007600
007700*----------------------------------------------------------------*
007800* Conditional-Felder
007900*----------------------------------------------------------------*
008000 01          SCHALTER.
008100     05      PRG-STATUS          PIC 9.
008200          88 PRG-OK                          VALUE ZERO.
008300
008400*--------------------------------------------------------------------*
008500* weitere Arbeitsfelder
008600*--------------------------------------------------------------------*
008700 01          WORK-FELDER.
008800     05      W-EMA5              PIC S9(07)V9999    VALUE ZERO.
008820     05      W-EMA5-R REDEFINES W-EMA5.
008840         10  W-EMA5-INT           PIC S9(07).
008860         10  W-EMA5-DEC           PIC V9999.
008900     05      W-EMA20             PIC S9(07)V9999    VALUE ZERO.
008920     05      W-EMA20-R REDEFINES W-EMA20.
008940         10  W-EMA20-INT          PIC S9(07).
008960         10  W-EMA20-DEC          PIC V9999.
009000     05      W-EMA12             PIC S9(07)V9999    VALUE ZERO.
009100     05      W-EMA26             PIC S9(07)V9999    VALUE ZERO.
009200     05      W-RATIO-SUM         PIC S9(05)V9999    VALUE ZERO.
009300     05      W-HILO-SUM          PIC S9(07)V9999    VALUE ZERO.
009400     05      W-RATIO REDEFINES W-HILO-SUM
009500                                 PIC S9(07)V9999.
009600
009700*--------------------------------------------------------------------*
009800* Parameter fuer Untermodulaufrufe - COPY-Module
009900*--------------------------------------------------------------------*
010000     COPY TRDCTBLC.
010100
010200 LINKAGE SECTION.
010300 01     LINK-TBL-REC.
010400    05  LINK-TBL-RC              PIC S9(04) COMP.
010500
010600 PROCEDURE DIVISION USING LINK-TBL-REC.
010700******************************************************************
010800* Steuerungs-Paragraph
010900******************************************************************
011000 A100-STEUERUNG.
011100     IF  SHOW-VERSION
011200         DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
011300         EXIT PROGRAM
011400     END-IF
011500
011600     MOVE ZERO                     TO LINK-TBL-RC
011700     PERFORM B000-INIT-LAUF THRU B000-EXIT
011800     PERFORM B100-EMA THRU B100-EXIT
011900     PERFORM B200-RSI THRU B200-EXIT
012000     PERFORM B300-ATR THRU B300-EXIT
012100     PERFORM B400-MACD THRU B400-EXIT
012200     PERFORM B500-VWAP THRU B500-EXIT
012300     EXIT PROGRAM.
012400
012500******************************************************************
012600* Vorlauf - Vorwerte Open/Close der letzten zwei Kerzen
012700******************************************************************
012800 B000-INIT-LAUF.
012900     PERFORM B010-EINE-KERZE THRU B010-EXIT
013000         VARYING C4-I1 FROM 1 BY 1
013100         UNTIL C4-I1 > CT-CANDLE-COUNT
013200 B000-EXIT.
013300     EXIT.
013400
013500 B010-EINE-KERZE.
013600     MOVE 1                         TO CI-OPEN-PREV1-MISS (C4-I1)
013700     MOVE 1                         TO CI-CLOSE-PREV1-MISS (C4-I1)
013800     MOVE 1                         TO CI-PREV2-MISS (C4-I1)
013900
014000     IF  C4-I1 > 1
014100         MOVE CT-OPEN  (C4-I1 - 1)     TO CI-OPEN-PREV1  (C4-I1)
014200         MOVE CT-CLOSE (C4-I1 - 1)     TO CI-CLOSE-PREV1 (C4-I1)
014300         MOVE CT-CLOSE (C4-I1 - 1)     TO CI-PREV-CLOSE  (C4-I1)
014400         MOVE ZERO                     TO CI-OPEN-PREV1-MISS (C4-I1)
014500         MOVE ZERO                     TO CI-CLOSE-PREV1-MISS (C4-I1)
014600     END-IF
014700     IF  C4-I1 > 2
014800         MOVE CT-OPEN  (C4-I1 - 2)     TO CI-OPEN-PREV2  (C4-I1)
014900         MOVE CT-CLOSE (C4-I1 - 2)     TO CI-CLOSE-PREV2 (C4-I1)
015000         MOVE ZERO                     TO CI-PREV2-MISS (C4-I1)
015100     END-IF
015200 B010-EXIT.
015300     EXIT.
015400
015500******************************************************************
015600* EMA5 / EMA20 / EMA12 / EMA26 ueber den Schlusskurs - 1. Kerze
015700* startet jede Reihe mit ihrem eigenen Schlusskurs als Anfangswert
015800******************************************************************
015900 B100-EMA.
016000     PERFORM B110-EINE-KERZE THRU B110-EXIT
016100         VARYING C4-I1 FROM 1 BY 1
016200         UNTIL C4-I1 > CT-CANDLE-COUNT
016300 B100-EXIT.
016400     EXIT.
016500
016600 B110-EINE-KERZE.
016700     IF  C4-I1 = 1
016800         MOVE CT-CLOSE (1)             TO W-EMA5
016900                                           W-EMA20
017000                                           W-EMA12
017100                                           W-EMA26
017200     ELSE
017300         COMPUTE W-EMA5  = CT-CLOSE (C4-I1) * K-K-EMA5
017400                          + W-EMA5  * (1 - K-K-EMA5)
017500         COMPUTE W-EMA20 = CT-CLOSE (C4-I1) * K-K-EMA20
017600                          + W-EMA20 * (1 - K-K-EMA20)
017700         COMPUTE W-EMA12 = CT-CLOSE (C4-I1) * K-K-EMA12
017800                          + W-EMA12 * (1 - K-K-EMA12)
017900         COMPUTE W-EMA26 = CT-CLOSE (C4-I1) * K-K-EMA26
018000                          + W-EMA26 * (1 - K-K-EMA26)
018100     END-IF
018200     MOVE W-EMA5                       TO CI-EMA5  (C4-I1)
018300     MOVE W-EMA20                      TO CI-EMA20 (C4-I1)
018400     MOVE W-EMA12                      TO CI-EMA12 (C4-I1)
018500     MOVE W-EMA26                      TO CI-EMA26 (C4-I1)
018600 B110-EXIT.
018700     EXIT.
018800
018900******************************************************************
019000* RSI14-Proxy - 14er gleitender Mittelwert des Kursquotienten
019100* R(i) = close(i) / close(i-1); RSI14 = 100 - 100 / (1 + Mittel(R))
019200******************************************************************
019300 B200-RSI.
019400     PERFORM B210-EINE-KERZE THRU B210-EXIT
019500         VARYING C4-I1 FROM 1 BY 1
019600         UNTIL C4-I1 > CT-CANDLE-COUNT
019700 B200-EXIT.
019800     EXIT.
019900
020000 B210-EINE-KERZE.
020100     MOVE 1                            TO CI-RSI14-MISS (C4-I1)
020200     IF  C4-I1 >= K-RSI-SPAN + 1
020300         MOVE ZERO                     TO W-RATIO-SUM
020400         PERFORM B220-EIN-QUOTIENT THRU B220-EXIT
020500             VARYING C4-I2 FROM C4-I1 - K-RSI-SPAN + 1 BY 1
020600             UNTIL C4-I2 > C4-I1
020700         COMPUTE CI-RSI14 (C4-I1) =
020800                 100 - 100 / (1 + (W-RATIO-SUM / K-RSI-SPAN))
020900         MOVE ZERO                     TO CI-RSI14-MISS (C4-I1)
021000     END-IF
021100 B210-EXIT.
021200     EXIT.
021300
021400 B220-EIN-QUOTIENT.
021500     COMPUTE W-RATIO = CT-CLOSE (C4-I2)
021600                      / CT-CLOSE (C4-I2 - 1)
021700     ADD  W-RATIO                      TO W-RATIO-SUM
021800 B220-EXIT.
021900     EXIT.
022000
022100******************************************************************
022200* ATR-Proxy - 14er gleitender Mittelwert der Tagesspanne (H-L)
022300******************************************************************
022400 B300-ATR.
022500     PERFORM B310-EINE-KERZE THRU B310-EXIT
022600         VARYING C4-I1 FROM 1 BY 1
022700         UNTIL C4-I1 > CT-CANDLE-COUNT
022800 B300-EXIT.
022900     EXIT.
023000
023100 B310-EINE-KERZE.
023200     MOVE 1                            TO CI-ATR-MISS (C4-I1)
023300     IF  C4-I1 >= K-ATR-SPAN
023400         MOVE ZERO                     TO W-HILO-SUM
023500         PERFORM B320-EINE-SPANNE THRU B320-EXIT
023600             VARYING C4-I2 FROM C4-I1 - K-ATR-SPAN + 1 BY 1
023700             UNTIL C4-I2 > C4-I1
023800         COMPUTE CI-ATR (C4-I1) = W-HILO-SUM / K-ATR-SPAN
023900         MOVE ZERO                     TO CI-ATR-MISS (C4-I1)
024000     END-IF
024100 B310-EXIT.
024200     EXIT.
024300
024400 B320-EINE-SPANNE.
024500     ADD  CT-HIGH (C4-I2)              TO W-HILO-SUM
024600     SUBTRACT CT-LOW (C4-I2)            FROM W-HILO-SUM
024700 B320-EXIT.
024800     EXIT.
024900
025000******************************************************************
025100* MACD = EMA12(close) - EMA26(close)
025200******************************************************************
025300 B400-MACD.
025400     PERFORM B410-EINE-KERZE THRU B410-EXIT
025500         VARYING C4-I1 FROM 1 BY 1
025600         UNTIL C4-I1 > CT-CANDLE-COUNT
025700 B400-EXIT.
025800     EXIT.
025900
026000 B410-EINE-KERZE.
026100     COMPUTE CI-MACD (C4-I1) =
026200             CI-EMA12 (C4-I1) - CI-EMA26 (C4-I1)
026300 B410-EXIT.
026400     EXIT.
026500
026600******************************************************************
026700* VWAP-Hilfspreis (typischer Kurs) = (High + Low + Close) / 3
026800******************************************************************
026900 B500-VWAP.
027000     PERFORM B510-EINE-KERZE THRU B510-EXIT
027100         VARYING C4-I1 FROM 1 BY 1
027200         UNTIL C4-I1 > CT-CANDLE-COUNT
027300 B500-EXIT.
027400     EXIT.
027500
027600 B510-EINE-KERZE.
027700     COMPUTE CI-VWAP-TYP (C4-I1) =
027800             (CT-HIGH (C4-I1) + CT-LOW (C4-I1)
027900                              + CT-CLOSE (C4-I1)) / 3
028000 B510-EXIT.
028100     EXIT.
028200
028300******************************************************************
028400* ENDE Source-Programm
028500******************************************************************
028600
