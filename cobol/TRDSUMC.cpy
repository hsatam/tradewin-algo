000100      *--------------------------------------------------------------*
000200      * TRDSUMC  -  Druckzeilen TRDDAYSUM (Tagesabschlussbericht),   *
000300      *             Line-Sequential-Ausgabe.                         *
000400      *--------------------------------------------------------------*
000500      *A.00.00|2024-02-05| kl  | Neuerstellung fuer TRADEWIN-1
000600      *--------------------------------------------------------------*
000700        01          SUM-LINE-1.
000800            05      SL1-LIT             PIC  X(19) VALUE
000900                                         'TRADEWIN DAILY SUMMARY'.
001000            05      FILLER               PIC  X(12) VALUE SPACES.
001100            05      SL1-DATE            PIC  9(08).
001200            05      FILLER               PIC  X(41) VALUE SPACES.
001300        01          SUM-LINE-2.
001400            05      SL2-LIT             PIC  X(08) VALUE 'SYMBOL: '.
001500            05      SL2-SYMBOL          PIC  X(20).
001600            05      FILLER               PIC  X(52) VALUE SPACES.
001700        01          SUM-LINE-3.
001800            05      SL3-LIT             PIC  X(14) VALUE
001900                                         'TOTAL TRADES: '.
002000            05      SL3-TRADES          PIC  ZZZZ9.
002100            05      FILLER               PIC  X(61) VALUE SPACES.
002200        01          SUM-LINE-4.
002300            05      SL4-LIT             PIC  X(11) VALUE
002400                                         'TOTAL PNL: '.
002500            05      SL4-PNL             PIC  ZZZZZZ9.99-.
002600            05      FILLER               PIC  X(58) VALUE SPACES.
002700        01          SUM-LINE-5.
002800            05      SL5-LIT             PIC  X(09) VALUE 'AVG WIN: '.
002900            05      SL5-AVGWIN          PIC  ZZZZ9.99.
003000            05      FILLER               PIC  X(62) VALUE SPACES.
003100        01          SUM-LINE-6.
003200            05      SL6-LIT             PIC  X(10) VALUE 'AVG LOSS: '.
003300            05      SL6-AVGLOSS         PIC  ZZZZ9.99-.
003400            05      FILLER               PIC  X(60) VALUE SPACES.
003500        01          SUM-LINE-7.
003600            05      SL7-LIT             PIC  X(10) VALUE 'WINS PNL: '.
003700            05      SL7-WINSPNL         PIC  ZZZZZZ9.99.
003800            05      FILLER               PIC  X(60) VALUE SPACES.
003900        01          SUM-LINE-8.
004000            05      SL8-LIT             PIC  X(12) VALUE
004100                                         'LOSSES PNL: '.
004200            05      SL8-LOSSPNL         PIC  ZZZZZZ9.99-.
004300            05      FILLER               PIC  X(58) VALUE SPACES.
004400        01          SUM-LINE-9.
004500            05      SL9-LIT             PIC  X(09) VALUE 'WIN PCT: '.
004600            05      SL9-WINPCT          PIC  ZZ9.99.
004700            05      FILLER               PIC  X(62) VALUE SPACES.
004800
