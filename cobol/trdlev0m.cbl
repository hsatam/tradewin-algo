?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID. TRDLEV0M.
000500 AUTHOR.     H. GRUBER.
000600 INSTALLATION. WSOFT RECHENZENTRUM.
000700 DATE-WRITTEN. 1991-06-18.
000800 DATE-COMPILED.
000900 SECURITY.   NUR FUER INTERNEN GEBRAUCH.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2024-02-09
001300* Letzte Version   :: A.00.02
001400* Kurzbeschreibung :: Tagesoeffnungsbereich, Strategiewahl und
001500*                      ORB-Level je Kerze
001600* Auftrag          :: TRADEWIN-1 TRADEWIN-4
001700*                      12345678901234567
001800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers. | Datum    | von | Kommentar                             *
002200*-------|----------|-----|---------------------------------------*
002300*A.00.00|1991-06-18| hg  | Neuerstellung (nur ORB fest)
002400*A.00.01|1998-11-12| kl  | Jahr-2000-Umstellung Datumsfelder
002500*A.00.02|2024-02-09| kl  | Adaptive Strategiewahl ORB/VWAPREV
002600*       |          |     | nach Tagesspanne (TRADEWIN-4)
002700*----------------------------------------------------------------*
002800*
002900* Programmbeschreibung
003000* --------------------
003100* Ermittelt fuer jeden in der Kerzentabelle vorkommenden Tag den
003200* Eroeffnungsbereich (09:15 bis 09:30 Uhr), waehlt im ADAPTIVE-
003300* Modus je Tag die Strategie ORB oder VWAPREV anhand der mittleren
003400* Balkenspanne des Eroeffnungsbereichs und schreibt bei ORB-Tagen
003500* die Einstiegs-, Stop-Loss- und Zielkurs-Level in jede Kerze des
003600* Tages. Die Tageswahl wird in der EXTERNAL-Tagesstrategietabelle
003700* abgelegt, damit TRDDRV0O/TRDVWP0M/TRDORB0M sie wiederfinden.
003800*
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     SWITCH-15 IS ANZEIGE-VERSION
004500         ON STATUS IS SHOW-VERSION
004600     CLASS ALPHNUM IS "0123456789"
004700                      "abcdefghijklmnopqrstuvwxyz"
004800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004900                      " .,;-_!$%&/=*+".
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600
005700 WORKING-STORAGE SECTION.
005800*--------------------------------------------------------------------*
005900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006000*--------------------------------------------------------------------*
006100 01          COMP-FELDER.
006200     05      C4-I1               PIC S9(04) COMP.
006300     05      C4-I2               PIC S9(04) COMP.
006400     05      C4-DAYSTART         PIC S9(04) COMP.
006500     05      C4-BARCOUNT         PIC S9(04) COMP.
006600
006700*--------------------------------------------------------------------*
006800* Felder mit konstantem Inhalt: Praefix K
006900*--------------------------------------------------------------------*
007000 01          KONSTANTE-FELDER.
007100     05      K-MODUL             PIC X(08)          VALUE "TRDLEV0M".
007200     05      K-OR-OPEN           PIC  9(06)         VALUE 091500.
007300     05      K-OR-CLOSE          PIC  9(06)         VALUE 093000.
007400     05      K-MIN-RANGE         PIC S9(07)V99      VALUE 25.00.
007500     05      K-ORB-SL-FLOOR      PIC S9(07)V99      VALUE 20.00.
007600     05      K-ORB-AVGR-THRESH   PIC S9(07)V99      VALUE 15.00.
007700
007800*----------------------------------------------------------------*
007900* Conditional-Felder
008000*----------------------------------------------------------------*
008100 01          SCHALTER.
008200     05      PRG-STATUS          PIC 9.
008300          88 PRG-OK                          VALUE ZERO.
008400     05      RANGE-TOO-NARROW-FL PIC 9       VALUE ZERO.
008500          88 RANGE-TOO-NARROW                VALUE 1.
008600
008700*--------------------------------------------------------------------*
008800* weitere Arbeitsfelder
008900*--------------------------------------------------------------------*
009000 01          WORK-FELDER.
009100     05      W-CUR-DATE          PIC  9(08)         VALUE ZERO.
009120     05      W-CUR-DATE-R REDEFINES W-CUR-DATE.
009140         10  W-CUR-DATE-CCYY      PIC 9(04).
009160         10  W-CUR-DATE-MM        PIC 9(02).
009180         10  W-CUR-DATE-DD        PIC 9(02).
009200     05      W-RANGE-HIGH        PIC S9(07)V99      VALUE ZERO.
009220     05      W-RANGE-HIGH-R REDEFINES W-RANGE-HIGH.
009240         10  W-RANGE-HIGH-INT     PIC S9(07).
009260         10  W-RANGE-HIGH-DEC     PIC V99.
009300     05      W-RANGE-LOW         PIC S9(07)V99      VALUE ZERO.
009400     05      W-RANGE-SUM         PIC S9(07)V9999    VALUE ZERO.
009500     05      W-RANGE-CNT         PIC S9(04) COMP     VALUE ZERO.
009600     05      W-AVGR              PIC S9(07)V9999    VALUE ZERO.
009700     05      W-STRATEGY          PIC  X(08)         VALUE SPACES.
009800     05      W-ORB-SL            PIC S9(07)V99      VALUE ZERO.
009900     05      W-ORB-TARGET        PIC S9(07)V99      VALUE ZERO.
009920     05      W-ORB-TARGET-R REDEFINES W-ORB-TARGET.
009940         10  W-ORB-TARGET-INT     PIC S9(07).
009960         10  W-ORB-TARGET-DEC     PIC V99.
010000     05      W-ATR-EFF           PIC S9(07)V99      VALUE ZERO.
010100
010200*--------------------------------------------------------------------*
010300* Parameter fuer Untermodulaufrufe - COPY-Module
010400*--------------------------------------------------------------------*
010500     COPY TRDCTBLC.
010600     COPY TRDSTRC.
010700
010800 LINKAGE SECTION.
010900 01     LINK-TBL-REC.
011000    05  LINK-TBL-RC              PIC S9(04) COMP.
011100 01     LINK-CONFIG-REC.
011200     COPY TRDCFGC.
011300
011400 PROCEDURE DIVISION USING LINK-TBL-REC LINK-CONFIG-REC.
011500******************************************************************
011600* Steuerungs-Paragraph
011700******************************************************************
011800 A100-STEUERUNG.
011900     IF  SHOW-VERSION
012000         DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
012100         EXIT PROGRAM
012200     END-IF
012300
012400     MOVE ZERO                      TO LINK-TBL-RC
012500     MOVE ZERO                      TO SM-DAY-COUNT
012600     IF  CFG-STRATEGY-MODE = "FIXED"
012700     AND CFG-STRATEGY-NAME NOT = "ORB"
012800         EXIT PROGRAM
012900     END-IF
013000
013100     MOVE 1                         TO C4-I1
013200     PERFORM B000-EIN-TAG THRU B000-EXIT
013300         UNTIL C4-I1 > CT-CANDLE-COUNT
013400     EXIT PROGRAM.
013500
013600******************************************************************
013700* Einen Handelstag verarbeiten - C4-I1 steht bei Eintritt auf der
013800* ersten noch nicht zugeordneten Kerze
013900******************************************************************
014000 B000-EIN-TAG.
014100     MOVE CT-DATE (C4-I1)            TO W-CUR-DATE
014200     MOVE C4-I1                      TO C4-DAYSTART
014300
014400     PERFORM B100-OPENRANGE THRU B100-EXIT
014500     PERFORM B200-CHOOSE-STRATEGY THRU B200-EXIT
014600     PERFORM B300-ASSIGN-ORB-LEVELS THRU B300-EXIT
014700
014800*    --> zur ersten Kerze des naechsten Tages weiterschalten
014900     PERFORM B050-NAECHSTE-KERZE THRU B050-EXIT
015000         VARYING C4-I1 FROM C4-I1 BY 1
015100         UNTIL C4-I1 > CT-CANDLE-COUNT
015200            OR CT-DATE (C4-I1) NOT = W-CUR-DATE
015300 B000-EXIT.
015400     EXIT.
015500
015600 B050-NAECHSTE-KERZE.
015700     CONTINUE
015800 B050-EXIT.
015900     EXIT.
016000
016100******************************************************************
016200* Eroeffnungsbereich 09:15-09:30 Uhr: RANGE-HIGH/LOW und mittlere
016300* Balkenspanne der Oeffnungskerzen
016400******************************************************************
016500 B100-OPENRANGE.
016600     MOVE ZERO                       TO RANGE-TOO-NARROW-FL
016700     MOVE ZERO                       TO W-RANGE-SUM
016800     MOVE ZERO                       TO W-RANGE-CNT
016900     MOVE -9999999.99                TO W-RANGE-HIGH
017000     MOVE  9999999.99                TO W-RANGE-LOW
017100
017200     PERFORM B110-EINE-KERZE THRU B110-EXIT
017300         VARYING C4-I2 FROM C4-DAYSTART BY 1
017400         UNTIL C4-I2 > CT-CANDLE-COUNT
017500            OR CT-DATE (C4-I2) NOT = W-CUR-DATE
017600            OR CT-TIME (C4-I2) > K-OR-CLOSE
017700
017800     IF  W-RANGE-CNT > 0
017900         COMPUTE W-AVGR = W-RANGE-SUM / W-RANGE-CNT
018000     ELSE
018100         MOVE ZERO                    TO W-AVGR
018200     END-IF
018300
018400     IF  (W-RANGE-HIGH - W-RANGE-LOW) < K-MIN-RANGE
018500         SET  RANGE-TOO-NARROW        TO TRUE
018600     END-IF
018700 B100-EXIT.
018800     EXIT.
018900
019000 B110-EINE-KERZE.
019100     IF  CT-TIME (C4-I2) >= K-OR-OPEN
019200         IF  CT-HIGH (C4-I2) > W-RANGE-HIGH
019300             MOVE CT-HIGH (C4-I2)        TO W-RANGE-HIGH
019400         END-IF
019500         IF  CT-LOW  (C4-I2) < W-RANGE-LOW
019600             MOVE CT-LOW  (C4-I2)        TO W-RANGE-LOW
019700         END-IF
019800         COMPUTE W-RANGE-SUM = W-RANGE-SUM +
019900                 (CT-HIGH (C4-I2) - CT-LOW (C4-I2))
020000         ADD  1                          TO W-RANGE-CNT
020100     END-IF
020200 B110-EXIT.
020300     EXIT.
020400
020500******************************************************************
020600* Strategiewahl des Tages - ADAPTIVE nach mittlerer Balkenspanne,
020700* sonst die fest vorgegebene Strategie
020800******************************************************************
020900 B200-CHOOSE-STRATEGY.
021000     IF  CFG-STRATEGY-MODE = "FIXED"
021100         MOVE CFG-STRATEGY-NAME       TO W-STRATEGY
021200     ELSE
021300         IF  W-AVGR > K-ORB-AVGR-THRESH
021400             MOVE "ORB     "          TO W-STRATEGY
021500         ELSE
021600             MOVE "VWAPREV "          TO W-STRATEGY
021700         END-IF
021800     END-IF
021900
022000     IF  SM-DAY-COUNT < SM-MAX-DAYS
022100         ADD  1                       TO SM-DAY-COUNT
022200         SET  SM-IDX                  TO SM-DAY-COUNT
022300         MOVE W-CUR-DATE               TO SM-DATE (SM-IDX)
022400         MOVE W-RANGE-HIGH             TO SM-RANGE-HIGH (SM-IDX)
022500         MOVE W-RANGE-LOW              TO SM-RANGE-LOW  (SM-IDX)
022600         MOVE W-AVGR                   TO SM-AVG-RANGE  (SM-IDX)
022700         MOVE RANGE-TOO-NARROW-FL      TO SM-RANGE-TOO-NARROW (SM-IDX)
022800         MOVE W-STRATEGY               TO SM-STRATEGY   (SM-IDX)
022900     END-IF
023000 B200-EXIT.
023100     EXIT.
023200
023300******************************************************************
023400* ORB-Level je Kerze des Tages zuweisen - nur wenn Tagesstrategie
023500* ORB ist und der Eroeffnungsbereich nicht zu eng war
023600******************************************************************
023700 B300-ASSIGN-ORB-LEVELS.
023800     IF  RANGE-TOO-NARROW
023900     OR  W-STRATEGY NOT = "ORB     "
024000         PERFORM B310-LEVEL-LOESCHEN THRU B310-EXIT
024100             VARYING C4-I2 FROM C4-DAYSTART BY 1
024200             UNTIL C4-I2 > CT-CANDLE-COUNT
024300                OR CT-DATE (C4-I2) NOT = W-CUR-DATE
024400         GO TO B300-EXIT
024500     END-IF
024600
024700     PERFORM B320-LEVEL-SETZEN THRU B320-EXIT
024800         VARYING C4-I2 FROM C4-DAYSTART BY 1
024900         UNTIL C4-I2 > CT-CANDLE-COUNT
025000            OR CT-DATE (C4-I2) NOT = W-CUR-DATE
025100 B300-EXIT.
025200     EXIT.
025300
025400 B310-LEVEL-LOESCHEN.
025500     MOVE ZERO                        TO CL-ORB-LONG-ENTRY  (C4-I2)
025600     MOVE ZERO                        TO CL-ORB-SHORT-ENTRY (C4-I2)
025700     MOVE ZERO                        TO CL-ORB-SL          (C4-I2)
025800     MOVE ZERO                        TO CL-ORB-TARGET      (C4-I2)
025900     MOVE 1                           TO CL-ORB-LEVELS-MISS (C4-I2)
026000 B310-EXIT.
026100     EXIT.
026200
026300 B320-LEVEL-SETZEN.
026400     IF  CI-ATR-MISS (C4-I2) = 1
026500         MOVE K-ORB-SL-FLOOR          TO W-ATR-EFF
026600     ELSE
026700         MOVE CI-ATR (C4-I2)          TO W-ATR-EFF
026800     END-IF
026900
027000     COMPUTE W-ORB-SL = W-ATR-EFF * CFG-ORB-SL-FACTOR
027100     IF  W-ORB-SL < K-ORB-SL-FLOOR
027200         MOVE K-ORB-SL-FLOOR          TO W-ORB-SL
027300     END-IF
027400     COMPUTE W-ORB-TARGET = W-ORB-SL * CFG-ORB-TGT-FACTOR
027500
027600     COMPUTE CL-ORB-LONG-ENTRY  (C4-I2) =
027700             W-RANGE-HIGH + CFG-ENTRY-BUFFER
027800     COMPUTE CL-ORB-SHORT-ENTRY (C4-I2) =
027900             W-RANGE-LOW  - CFG-ENTRY-BUFFER
028000     MOVE    W-ORB-SL                 TO CL-ORB-SL     (C4-I2)
028100     MOVE    W-ORB-TARGET             TO CL-ORB-TARGET (C4-I2)
028200     MOVE    ZERO                     TO CL-ORB-LEVELS-MISS (C4-I2)
028300 B320-EXIT.
028400     EXIT.
028500
028600******************************************************************
028700* ENDE Source-Programm
028800******************************************************************
028900
