?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID. TRDSLM0M.
000500 AUTHOR.     H. GRUBER.
000600 INSTALLATION. WSOFT RECHENZENTRUM.
000700 DATE-WRITTEN. 1991-09-03.
000800 DATE-COMPILED.
000900 SECURITY.   NUR FUER INTERNEN GEBRAUCH.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2024-02-13
001300* Letzte Version   :: A.00.03
001400* Kurzbeschreibung :: Nachfuehrung des Stop-Loss waehrend einer
001500*                      offenen Position
001600* Auftrag          :: TRADEWIN-1 TRADEWIN-5
001700*                      12345678901234567
001800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers. | Datum    | von | Kommentar                             *
002200*-------|----------|-----|---------------------------------------*
002300*A.00.00|1991-09-03| hg  | Neuerstellung, einfache ATR-Nachfuehrung
002400*A.00.01|1998-11-21| kl  | Jahr-2000-Umstellung Datumsfelder
002500*A.00.02|2024-02-07| kl  | Mindestalter der Position und
002600*       |          |     | Zielkurs-Annaeherung ergaenzt
002700*A.00.03|2024-02-13| kl  | Monotonie-Pruefung bei der Uebernahme
002800*       |          |     | des neuen Stop-Loss verschaerft
002900*       |          |     | (TRADEWIN-5)
003000*----------------------------------------------------------------*
003100*
003200* Programmbeschreibung
003300* --------------------
003400* Zieht den Stop-Loss einer offenen Position nach: unter 120
003500* Sekunden Positionsalter keine Aktion; nahe am Zielkurs wird der
003600* Stop-Loss aggressiv auf 30 Punkte Abstand gesetzt; ansonsten
003700* ATR-basierte Nachfuehrung mit 0.6-fachem ATR und einer
003800* Rueckfalllinie je nach Positionsalter.  Ein neuer Stop-Loss wird
003900* nur uebernommen, wenn er die Position tatsaechlich verbessert.
004000*
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     SWITCH-15 IS ANZEIGE-VERSION
004700         ON STATUS IS SHOW-VERSION
004800     CLASS ALPHNUM IS "0123456789"
004900                      "abcdefghijklmnopqrstuvwxyz"
005000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005100                      " .,;-_!$%&/=*+".
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 WORKING-STORAGE SECTION.
006000*--------------------------------------------------------------------*
006100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006200*--------------------------------------------------------------------*
006300 01          COMP-FELDER.
006400     05      C9-ALTER             PIC S9(09) COMP    VALUE ZERO.
006500
006600*--------------------------------------------------------------------*
006700* Felder mit konstantem Inhalt: Praefix K
006800*--------------------------------------------------------------------*
006900 01          KONSTANTE-FELDER.
007000     05      K-MODUL              PIC X(08)          VALUE "TRDSLM0M".
007100     05      K-MIN-ALTER          PIC S9(09) COMP     VALUE 120.
007200     05      K-NEAR-FACT          PIC S9(01)V99       VALUE 0.25.
007300     05      K-NEAR-ABSTAND       PIC S9(07)V99       VALUE 30.00.
007400     05      K-TRAIL-FACT         PIC S9(01)V99       VALUE 0.60.
007500     05      K-FALLBACK-ALTER     PIC S9(09) COMP     VALUE 1800.
007600     05      K-FALLBACK-OBERGR    PIC S9(07)V99       VALUE 50.00.
007700     05      K-MIN-AENDERUNG      PIC S9(01)V99       VALUE 0.01.
007800
007900*----------------------------------------------------------------*
008000* Conditional-Felder
008100*----------------------------------------------------------------*
008200 01          SCHALTER.
008300     05      CANDIDATE-FLAG        PIC 9      VALUE ZERO.
008400          88 CANDIDATE-FOUND                  VALUE 1.
008500     05      NEAR-TARGET-FLAG      PIC 9      VALUE ZERO.
008600          88 NEAR-TARGET                      VALUE 1.
008700
008800*--------------------------------------------------------------------*
008900* weitere Arbeitsfelder
009000*--------------------------------------------------------------------*
009100 01          WORK-FELDER.
009200     05      W-MOVE                PIC S9(07)V99      VALUE ZERO.
009300     05      W-MOVE-R REDEFINES W-MOVE.
009400         10  W-MOVE-INT            PIC S9(07).
009500         10  W-MOVE-DEC            PIC V99.
009600     05      W-NEU-SL              PIC S9(07)V99      VALUE ZERO.
009700     05      W-NEU-SL-R REDEFINES W-NEU-SL.
009800         10  W-NEU-SL-INT          PIC S9(07).
009900         10  W-NEU-SL-DEC          PIC V99.
010000     05      W-FALLBACK            PIC S9(07)V99      VALUE ZERO.
010100     05      W-FALLBACK-R REDEFINES W-FALLBACK.
010200         10  W-FALLBACK-INT        PIC S9(07).
010300         10  W-FALLBACK-DEC        PIC V99.
010400     05      W-FALLBACK-SPANNE     PIC S9(07)V99      VALUE ZERO.
010500     05      W-VORGESCHLAGEN       PIC S9(07)V99      VALUE ZERO.
010600
010700 LINKAGE SECTION.
010800 01     LINK-SLM-REC.
010900    05  LINK-SLM-HDR.
011000     10 LINK-SLM-RC              PIC S9(04) COMP.
011100    05  LINK-SLM-DATA.
011200     10 LINK-SLM-DIRECTION       PIC  X(04).
011300     10 LINK-SLM-ENTRY-TIME      PIC  9(06).
011400     10 LINK-SLM-CAND-TIME       PIC  9(06).
011500     10 LINK-SLM-ENTRY           PIC S9(07)V99.
011600     10 LINK-SLM-PRICE           PIC S9(07)V99.
011700     10 LINK-SLM-ATR             PIC S9(05)V9999.
011800     10 LINK-SLM-TARGET          PIC S9(07)V99.
011900     10 LINK-SLM-SL              PIC S9(07)V99.
012000
012100 PROCEDURE DIVISION USING LINK-SLM-REC.
012200******************************************************************
012300* Steuerungs-Paragraph
012400******************************************************************
012500 A100-STEUERUNG.
012600     IF  SHOW-VERSION
012700         DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
012800         EXIT PROGRAM
012900     END-IF
013000
013100     MOVE ZERO                       TO LINK-SLM-RC
013200     MOVE ZERO                       TO CANDIDATE-FLAG
013300     MOVE ZERO                       TO NEAR-TARGET-FLAG
013400
013500     PERFORM G100-ALTERSPRUEFUNG THRU G100-EXIT
013600     IF  C9-ALTER < K-MIN-ALTER
013700         EXIT PROGRAM
013800     END-IF
013900
014000     PERFORM G200-ZIELNAEHE THRU G200-EXIT
014100     IF  NEAR-TARGET
014200         PERFORM G500-UEBERNAHMEPRUEFUNG THRU G500-EXIT
014300         EXIT PROGRAM
014400     END-IF
014500
014600     IF  LINK-SLM-DIRECTION = "BUY "
014700         PERFORM G300-LONG-NACHZIEHEN THRU G300-EXIT
014800     ELSE
014900         PERFORM G400-SHORT-NACHZIEHEN THRU G400-EXIT
015000     END-IF
015100
015200     IF  CANDIDATE-FOUND
015300         PERFORM G500-UEBERNAHMEPRUEFUNG THRU G500-EXIT
015400     END-IF
015500     EXIT PROGRAM.
015600
015700******************************************************************
015800* Positionsalter in Sekunden - Kerzenzeit minus Einstiegszeit
015900******************************************************************
016000 G100-ALTERSPRUEFUNG.
016100     COMPUTE C9-ALTER =
016200         ((LINK-SLM-CAND-TIME / 10000) * 3600) +
016300         (((LINK-SLM-CAND-TIME / 100) - 100 *
016400           FUNCTION INTEGER (LINK-SLM-CAND-TIME / 10000)) * 60) +
016500         FUNCTION MOD (LINK-SLM-CAND-TIME, 100)
016600         -
016700         ((LINK-SLM-ENTRY-TIME / 10000) * 3600) -
016800         (((LINK-SLM-ENTRY-TIME / 100) - 100 *
016900           FUNCTION INTEGER (LINK-SLM-ENTRY-TIME / 10000)) * 60) -
017000         FUNCTION MOD (LINK-SLM-ENTRY-TIME, 100)
017100
017200     IF  C9-ALTER < ZERO
017300         MOVE ZERO                    TO C9-ALTER
017400     END-IF
017500 G100-EXIT.
017600     EXIT.
017700
017800******************************************************************
017900* Zielkursnaehe - innerhalb 0.25 x ATR wird der Stop-Loss sofort
018000* auf 30 Punkte Abstand gesetzt
018100******************************************************************
018200 G200-ZIELNAEHE.
018300     IF  FUNCTION ABS (LINK-SLM-PRICE - LINK-SLM-TARGET) <=
018400         K-NEAR-FACT * LINK-SLM-ATR
018500         SET  NEAR-TARGET             TO TRUE
018600         IF  LINK-SLM-DIRECTION = "BUY "
018700             COMPUTE W-VORGESCHLAGEN = LINK-SLM-PRICE -
018800                                       K-NEAR-ABSTAND
018900         ELSE
019000             COMPUTE W-VORGESCHLAGEN = LINK-SLM-PRICE +
019100                                       K-NEAR-ABSTAND
019200         END-IF
019300     END-IF
019400 G200-EXIT.
019500     EXIT.
019600
019700******************************************************************
019800* Long-Nachziehen - 0.6 x ATR hinter dem Kurs, Rueckfalllinie
019900* nach Alter der Position
020000******************************************************************
020100 G300-LONG-NACHZIEHEN.
020200     MOVE ZERO                        TO CANDIDATE-FLAG
020300     COMPUTE W-MOVE = LINK-SLM-PRICE - LINK-SLM-ENTRY
020400     IF  W-MOVE < LINK-SLM-ATR
020500         GO TO G300-EXIT
020600     END-IF
020700
020800     COMPUTE W-NEU-SL = LINK-SLM-PRICE - K-TRAIL-FACT * LINK-SLM-ATR
020900     PERFORM G310-RUECKFALLLINIE THRU G310-EXIT
021000     COMPUTE W-FALLBACK = LINK-SLM-PRICE - W-FALLBACK-SPANNE
021100
021200     IF  W-NEU-SL > LINK-SLM-SL
021300         MOVE W-NEU-SL                 TO W-VORGESCHLAGEN
021400         SET  CANDIDATE-FOUND           TO TRUE
021500     ELSE
021600         IF  W-FALLBACK > LINK-SLM-SL
021700             MOVE W-FALLBACK            TO W-VORGESCHLAGEN
021800             SET  CANDIDATE-FOUND        TO TRUE
021900         END-IF
022000     END-IF
022100 G300-EXIT.
022200     EXIT.
022300
022400******************************************************************
022500* Short-Nachziehen - spiegelbildlich zum Long-Fall
022600******************************************************************
022700 G400-SHORT-NACHZIEHEN.
022800     MOVE ZERO                        TO CANDIDATE-FLAG
022900     COMPUTE W-MOVE = LINK-SLM-ENTRY - LINK-SLM-PRICE
023000     IF  W-MOVE < LINK-SLM-ATR
023100         GO TO G400-EXIT
023200     END-IF
023300
023400     COMPUTE W-NEU-SL = LINK-SLM-PRICE + K-TRAIL-FACT * LINK-SLM-ATR
023500     PERFORM G310-RUECKFALLLINIE THRU G310-EXIT
023600     COMPUTE W-FALLBACK = LINK-SLM-PRICE + W-FALLBACK-SPANNE
023700
023800     IF  W-NEU-SL < LINK-SLM-SL
023900         MOVE W-NEU-SL                 TO W-VORGESCHLAGEN
024000         SET  CANDIDATE-FOUND           TO TRUE
024100     ELSE
024200         IF  W-FALLBACK < LINK-SLM-SL
024300             MOVE W-FALLBACK            TO W-VORGESCHLAGEN
024400             SET  CANDIDATE-FOUND        TO TRUE
024500         END-IF
024600     END-IF
024700 G400-EXIT.
024800     EXIT.
024900
025000******************************************************************
025100* Rueckfallspanne - voller ATR, nach 1800 Sekunden Alter das
025200* kleinere aus ATR und 50 Punkten
025300******************************************************************
025400 G310-RUECKFALLLINIE.
025500     MOVE LINK-SLM-ATR                 TO W-FALLBACK-SPANNE
025600     IF  C9-ALTER > K-FALLBACK-ALTER
025700         IF  K-FALLBACK-OBERGR < LINK-SLM-ATR
025800             MOVE K-FALLBACK-OBERGR      TO W-FALLBACK-SPANNE
025900         END-IF
026000     END-IF
026100 G310-EXIT.
026200     EXIT.
026300
026400******************************************************************
026500* Uebernahmepruefung - Rundung auf 2 Dezimalstellen, keine
026600* Aenderung unter 0.01, Monotonie-Pruefung je Richtung
026700******************************************************************
026800 G500-UEBERNAHMEPRUEFUNG.
026900     COMPUTE W-VORGESCHLAGEN ROUNDED = W-VORGESCHLAGEN
027000
027100     IF  FUNCTION ABS (W-VORGESCHLAGEN - LINK-SLM-SL) <
027200         K-MIN-AENDERUNG
027300         GO TO G500-EXIT
027400     END-IF
027500
027600     IF  LINK-SLM-DIRECTION = "BUY "
027700     AND W-VORGESCHLAGEN NOT > LINK-SLM-SL
027800         GO TO G500-EXIT
027900     END-IF
028000     IF  LINK-SLM-DIRECTION = "SELL"
028100     AND W-VORGESCHLAGEN NOT < LINK-SLM-SL
028200         GO TO G500-EXIT
028300     END-IF
028400
028500     MOVE W-VORGESCHLAGEN               TO LINK-SLM-SL
028600     MOVE 1                             TO LINK-SLM-RC
028700 G500-EXIT.
028800     EXIT.
028900
029000******************************************************************
029100* ENDE Source-Programm
029200******************************************************************
029300
