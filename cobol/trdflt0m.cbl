?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID. TRDFLT0M.
000500 AUTHOR.     B. HAUSER.
000600 INSTALLATION. WSOFT RECHENZENTRUM.
000700 DATE-WRITTEN. 1993-07-21.
000800 DATE-COMPILED.
000900 SECURITY.   NUR FUER INTERNEN GEBRAUCH.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2024-02-12
001300* Letzte Version   :: A.00.03
001400* Kurzbeschreibung :: Nachgeschaltete Entscheidungsfilter fuer ein
001500*                      freigegebenes Einstiegssignal
001600* Auftrag          :: TRADEWIN-1 TRADEWIN-6
001700*                      12345678901234567
001800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers. | Datum    | von | Kommentar                             *
002200*-------|----------|-----|---------------------------------------*
002300*A.00.00|1993-07-21| bh  | Neuerstellung (Volumen-/Momentumpruefung
002400*       |          |     | aus dem Abgleichverfahren uebernommen)
002500*A.00.01|1998-11-18| kl  | Jahr-2000-Umstellung Datumsfelder
002600*A.00.02|2024-02-08| kl  | Ruhephasen- und Wiedereinstiegspruefung
002700*       |          |     | ergaenzt (TRADEWIN-1)
002800*A.00.03|2024-02-12| kl  | Pullback-Pruefung nachgezogen; Filter
002900*       |          |     | brechen jetzt beim ersten Fehlschlag ab
003000*       |          |     | (TRADEWIN-6)
003100*----------------------------------------------------------------*
003200*
003300* Programmbeschreibung
003400* --------------------
003500* Durchlaeuft der Reihe nach die fuenf Entscheidungsfilter, die
003600* ein von VWAP- oder ORB-Regel freigegebenes Signal noch bestehen
003700* muss, bevor eine Order aufgegeben wird: Volumenanstieg,
003800* Drei-Kerzen-Momentumbestaetigung, schwache Kerze kurz nach einem
003900* Ausstieg, Wiedereinstieg in dieselbe Kurszone und fehlender
004000* Kursabstand zum letzten Ausstieg (Pullback).  Der erste
004100* Fehlschlag beendet die Pruefung sofort.
004200*
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     SWITCH-15 IS ANZEIGE-VERSION
004900         ON STATUS IS SHOW-VERSION
005000     CLASS ALPHNUM IS "0123456789"
005100                      "abcdefghijklmnopqrstuvwxyz"
005200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005300                      " .,;-_!$%&/=*+".
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 WORKING-STORAGE SECTION.
006200*--------------------------------------------------------------------*
006300* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006400*--------------------------------------------------------------------*
006500 01          COMP-FELDER.
006600     05      C4-IDX              PIC S9(04) COMP.
006700     05      C4-I1               PIC S9(04) COMP.
006800     05      C4-N                PIC S9(04) COMP.
006900     05      C9-VOLSUM           PIC S9(09) COMP.
007000     05      C9-SECGAP           PIC S9(09) COMP.
007100
007200*--------------------------------------------------------------------*
007300* Felder mit konstantem Inhalt: Praefix K
007400*--------------------------------------------------------------------*
007500 01          KONSTANTE-FELDER.
007600     05      K-MODUL             PIC X(08)          VALUE "TRDFLT0M".
007700     05      K-VOLSPAN           PIC S9(04) COMP     VALUE 14.
007800     05      K-VOLMULT           PIC S9(01)V99       VALUE 1.20.
007900     05      K-MOMSPAN           PIC S9(04) COMP     VALUE 3.
008000     05      K-WEAK-RANGE        PIC S9(07)V99       VALUE 5.00.
008100     05      K-WEAK-BODY-FACT    PIC S9(01)V99       VALUE 0.25.
008200     05      K-ZONEFACT           PIC S9(01)V99       VALUE 0.50.
008300
008400*----------------------------------------------------------------*
008500* Conditional-Felder
008600*----------------------------------------------------------------*
008700 01          SCHALTER.
008800     05      AVGVOL-MISS-FLAG    PIC 9       VALUE ZERO.
008900          88 AVGVOL-MISSING                  VALUE 1.
009000     05      WEAK-CANDLE-FLAG    PIC 9       VALUE ZERO.
009100          88 WEAK-CANDLE                     VALUE 1.
009200
009300*--------------------------------------------------------------------*
009400* weitere Arbeitsfelder
009500*--------------------------------------------------------------------*
009600 01          WORK-FELDER.
009700     05      W-AVGVOL             PIC S9(09)V99      VALUE ZERO.
009720     05      W-AVGVOL-R REDEFINES W-AVGVOL.
009740         10  W-AVGVOL-INT          PIC S9(09).
009760         10  W-AVGVOL-DEC          PIC V99.
009800     05      W-ZONEDIST           PIC S9(07)V99      VALUE ZERO.
009820     05      W-ZONEDIST-R REDEFINES W-ZONEDIST.
009840         10  W-ZONEDIST-INT        PIC S9(07).
009860         10  W-ZONEDIST-DEC        PIC V99.
009880     05      W-LAST-EXIT-PRICE    PIC S9(07)V99      VALUE ZERO.
009885     05      W-LAST-EXIT-PRICE-R REDEFINES W-LAST-EXIT-PRICE.
009888         10  W-LASTEXIT-INT        PIC S9(07).
009892         10  W-LASTEXIT-DEC        PIC V99.
009900
010000*--------------------------------------------------------------------*
010100* Parameter fuer Untermodulaufrufe - COPY-Module
010200*--------------------------------------------------------------------*
010300     COPY TRDCTBLC.
010400
010500 LINKAGE SECTION.
010600 01     LINK-FLT-REC.
010700    05  LINK-FLT-HDR.
010800     10 LINK-FLT-IDX             PIC S9(04) COMP.
010900     10 LINK-FLT-RC              PIC S9(04) COMP.
011000    05  LINK-FLT-DATA.
011100     10 LINK-FLT-DIRECTION       PIC  X(04).
011200     10 LINK-FLT-ENTRY           PIC S9(07)V99.
011300     10 LINK-FLT-HAS-LAST-EXIT   PIC  9.
011400     10 LINK-FLT-LAST-EXIT-TIME  PIC  9(06).
011500     10 LINK-FLT-LAST-EXIT-PRICE PIC S9(07)V99.
011600     10 LINK-FLT-COOLDOWN-MINS   PIC  9(03).
011700     10 LINK-FLT-PASSED          PIC  9.
011800     10 LINK-FLT-REASON          PIC  X(20).
011900
012000 PROCEDURE DIVISION USING LINK-FLT-REC.
012100******************************************************************
012200* Steuerungs-Paragraph - erster Fehlschlag bricht sofort ab
012300******************************************************************
012400 A100-STEUERUNG.
012500     IF  SHOW-VERSION
012600         DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
012700         EXIT PROGRAM
012800     END-IF
012900
013000     MOVE LINK-FLT-IDX               TO C4-IDX
013100     MOVE ZERO                       TO LINK-FLT-RC
013200     MOVE 1                          TO LINK-FLT-PASSED
013300     MOVE SPACES                     TO LINK-FLT-REASON
013350     MOVE LINK-FLT-LAST-EXIT-PRICE   TO W-LAST-EXIT-PRICE
013400
013500     PERFORM S100-VOLUMEN THRU S100-EXIT
013600     IF  LINK-FLT-PASSED NOT = 1
013700         EXIT PROGRAM
013800     END-IF
013900
014000     PERFORM S200-MOMENTUM THRU S200-EXIT
014100     IF  LINK-FLT-PASSED NOT = 1
014200         EXIT PROGRAM
014300     END-IF
014400
014500     IF  LINK-FLT-HAS-LAST-EXIT = 1
014600         PERFORM S300-RUHEPHASE THRU S300-EXIT
014700         IF  LINK-FLT-PASSED NOT = 1
014800             EXIT PROGRAM
014900         END-IF
015000
015100         PERFORM S400-GLEICHE-ZONE THRU S400-EXIT
015200         IF  LINK-FLT-PASSED NOT = 1
015300             EXIT PROGRAM
015400         END-IF
015500
015600         PERFORM S500-PULLBACK THRU S500-EXIT
015700     END-IF
015800
015900     EXIT PROGRAM.
016000
016100******************************************************************
016200* Filter 1 - Volumenanstieg gegenueber 14er-Mittel
016300******************************************************************
016400 S100-VOLUMEN.
016500     MOVE ZERO                       TO C9-VOLSUM
016600     MOVE ZERO                       TO C4-N
016700     MOVE ZERO                       TO AVGVOL-MISS-FLAG
016800     MOVE C4-IDX                     TO C4-I1
016900     PERFORM S110-EINE-KERZE THRU S110-EXIT
017000         VARYING C4-I1 FROM C4-IDX BY -1
017100         UNTIL C4-N = K-VOLSPAN
017200         OR    C4-I1 < 1
017300
017400     IF  C4-N < K-VOLSPAN
017500         SET  AVGVOL-MISSING          TO TRUE
017600         MOVE ZERO                    TO LINK-FLT-PASSED
017700         MOVE "VOLUME AVG MISSING"    TO LINK-FLT-REASON
017800         GO TO S100-EXIT
017900     END-IF
018000
018100     COMPUTE W-AVGVOL ROUNDED = C9-VOLSUM / K-VOLSPAN
018200
018300     IF  CT-VOLUME (C4-IDX) < K-VOLMULT * W-AVGVOL
018400         MOVE ZERO                    TO LINK-FLT-PASSED
018500         MOVE "NO VOLUME SURGE"       TO LINK-FLT-REASON
018600     END-IF
018700 S100-EXIT.
018800     EXIT.
018900
019000 S110-EINE-KERZE.
019100     ADD CT-VOLUME (C4-I1)            TO C9-VOLSUM
019200     ADD 1                            TO C4-N
019300 S110-EXIT.
019400     EXIT.
019500
019600******************************************************************
019700* Filter 2 - drei Kerzen vor der aktuellen alle gleichgerichtet
019800******************************************************************
019900 S200-MOMENTUM.
020000     IF  C4-IDX <= K-MOMSPAN
020100         MOVE ZERO                    TO LINK-FLT-PASSED
020200         MOVE "TOO FEW PRIOR BARS"    TO LINK-FLT-REASON
020300         GO TO S200-EXIT
020400     END-IF
020500
020600     MOVE ZERO                        TO C4-N
020700     MOVE C4-IDX                      TO C4-I1
020800     SUBTRACT K-MOMSPAN                FROM C4-I1
020900     ADD 1                             TO C4-I1
021000
021100     PERFORM S210-EINE-RICHTUNG THRU S210-EXIT
021200         VARYING C4-I1 FROM C4-I1 BY 1
021300         UNTIL C4-I1 = C4-IDX
021400
021500     IF  C4-N NOT = K-MOMSPAN
021600         MOVE ZERO                    TO LINK-FLT-PASSED
021700         MOVE "NO MOMENTUM"           TO LINK-FLT-REASON
021800     END-IF
021900 S200-EXIT.
022000     EXIT.
022100
022200 S210-EINE-RICHTUNG.
022300     IF  LINK-FLT-DIRECTION = "BUY "
022400         IF  CT-CLOSE (C4-I1) > CT-OPEN (C4-I1)
022500             ADD 1                    TO C4-N
022600         END-IF
022700     ELSE
022800         IF  CT-CLOSE (C4-I1) < CT-OPEN (C4-I1)
022900             ADD 1                    TO C4-N
023000         END-IF
023100     END-IF
023200 S210-EXIT.
023300     EXIT.
023400
023500******************************************************************
023600* Filter 3 - schwache Kerze kurz nach einem Ausstieg
023700******************************************************************
023800 S300-RUHEPHASE.
023900     PERFORM U100-SEKUNDEN-ABSTAND THRU U100-EXIT
024000
024100     MOVE ZERO                        TO WEAK-CANDLE-FLAG
024200     IF  (CT-HIGH (C4-IDX) - CT-LOW (C4-IDX)) < K-WEAK-RANGE
024300         SET  WEAK-CANDLE              TO TRUE
024400     ELSE
024500         IF  FUNCTION ABS
024600                 (CT-CLOSE (C4-IDX) - CT-OPEN (C4-IDX)) <
024700             K-WEAK-BODY-FACT *
024800                 (CT-HIGH (C4-IDX) - CT-LOW (C4-IDX))
024900             SET  WEAK-CANDLE          TO TRUE
025000         END-IF
025100     END-IF
025200
025300     IF  C9-SECGAP < LINK-FLT-COOLDOWN-MINS * 60
025400     AND WEAK-CANDLE
025500         MOVE ZERO                    TO LINK-FLT-PASSED
025600         MOVE "WEAK POST-COOLDOWN"    TO LINK-FLT-REASON
025700     END-IF
025800 S300-EXIT.
025900     EXIT.
026000
026100******************************************************************
026200* Filter 4 - Wiedereinstieg zu nahe am letzten Ausstiegskurs
026300******************************************************************
026400 S400-GLEICHE-ZONE.
026500     PERFORM U100-SEKUNDEN-ABSTAND THRU U100-EXIT
026600
026700     COMPUTE W-ZONEDIST =
026800             FUNCTION ABS
026900                 (LINK-FLT-ENTRY - W-LAST-EXIT-PRICE)
027000
027100     IF  W-ZONEDIST < K-ZONEFACT * CI-ATR (C4-IDX)
027200     AND C9-SECGAP < LINK-FLT-COOLDOWN-MINS * 60
027300         MOVE ZERO                    TO LINK-FLT-PASSED
027400         MOVE "SAME ZONE RE-ENTRY"    TO LINK-FLT-REASON
027500     END-IF
027600 S400-EXIT.
027700     EXIT.
027800
027900******************************************************************
028000* Filter 5 - Mindestabstand zum letzten Ausstiegskurs (Pullback)
028100******************************************************************
028200 S500-PULLBACK.
028300     IF  LINK-FLT-DIRECTION = "BUY "
028400         IF  LINK-FLT-ENTRY NOT >
028500                 W-LAST-EXIT-PRICE +
028600                 K-ZONEFACT * CI-ATR (C4-IDX)
028700             MOVE ZERO                TO LINK-FLT-PASSED
028800             MOVE "NO PULLBACK"       TO LINK-FLT-REASON
028900         END-IF
029000     ELSE
029100         IF  LINK-FLT-ENTRY NOT <
029200                 W-LAST-EXIT-PRICE -
029300                 K-ZONEFACT * CI-ATR (C4-IDX)
029400             MOVE ZERO                TO LINK-FLT-PASSED
029500             MOVE "NO PULLBACK"       TO LINK-FLT-REASON
029600         END-IF
029700     END-IF
029800 S500-EXIT.
029900     EXIT.
030000
030100******************************************************************
030200* Hilfsroutine - Sekundenabstand Kerzenzeit zu letztem Ausstieg
030300* (gleicher Handelstag vorausgesetzt - das Journal wird je Lauf
030400*  geleert, siehe TRDTRNE)
030500******************************************************************
030600 U100-SEKUNDEN-ABSTAND.
030700     COMPUTE C9-SECGAP =
030800         ((CT-TIME (C4-IDX) / 10000) * 3600) +
030900         (((CT-TIME (C4-IDX) / 100) - 100 *
031000           FUNCTION INTEGER (CT-TIME (C4-IDX) / 10000)) * 60) +
031100         FUNCTION MOD (CT-TIME (C4-IDX), 100)
031200         -
031300         ((LINK-FLT-LAST-EXIT-TIME / 10000) * 3600) -
031400         (((LINK-FLT-LAST-EXIT-TIME / 100) - 100 *
031500           FUNCTION INTEGER (LINK-FLT-LAST-EXIT-TIME / 10000)) * 60) -
031600         FUNCTION MOD (LINK-FLT-LAST-EXIT-TIME, 100)
031700 U100-EXIT.
031800     EXIT.
031900
032000******************************************************************
032100* ENDE Source-Programm
032200******************************************************************
032300
