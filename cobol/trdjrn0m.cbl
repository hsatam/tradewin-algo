?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?SEARCH  =WSYS022
000700
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
001300
001400       IDENTIFICATION DIVISION.
001500
001600       PROGRAM-ID. TRDJRN0M.
001700       AUTHOR.     B. HAUSER.
001800       INSTALLATION. WSOFT RECHENZENTRUM.
001900       DATE-WRITTEN. 1992-04-13.
002000       DATE-COMPILED.
002100       SECURITY.   NUR FUER INTERNEN GEBRAUCH.
002200
002300      *****************************************************************
002400      * Letzte Aenderung :: 2024-02-14
002500      * Letzte Version   :: A.00.03
002600      * Kurzbeschreibung :: Journalverwaltung und Abschlussberichte
002700      *                     TRADEWIN intraday
002800      * Auftrag          :: TRADEWIN-1 TRADEWIN-6
002900      *                      12345678901234567
003000      * Aenderungen (Version und Datum in Variable K-PROG-START aendern)
003100      *              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003200      *----------------------------------------------------------------*
003300      * Vers. | Datum    | von | Kommentar                             *
003400      *-------|----------|-----|---------------------------------------*
003500      *A.00.00|1992-04-13| bh  | Neuerstellung Journalfortschreibung
003600      *       |          |     | fuer Wertpapier-Abrechnungslauf
003700      *A.00.01|1995-08-02| hg  | Tagesabschlussprotokoll ergaenzt,
003800      *       |          |     | Summenbericht fuer Handelsabteilung
003900      *A.00.02|1998-11-22| bh  | Jahr-2000-Umstellung Datumsfelder auf
004000      *       |          |     | 4-stellige Jahreszahl
004100      *A.00.03|2024-02-14| kl  | Auf TRADEWIN-Regelwerk umgestellt,
004200      *       |          |     | Lauf-ID-Vergabe von TRDDRV0O hierher
004300      *       |          |     | verlegt (TRADEWIN-6)
004400      *----------------------------------------------------------------*
004500      *
004600      * Programmbeschreibung
004700      * --------------------
004800      * Fuehrt die Hauptspeicher-Journaltabelle TRDTRNE fort, die
004900      * TRDDRV0O bei jeder Eroeffnung und Schliessung einer Position
005000      * mit Aufruffunktion APPEND befuellt; die laufende Trade-ID wird
005100      * hier vergeben.  Liefert auf Anfrage (EODLOG) die Anzahl der
005200      * an einem bestimmten Tag geschlossenen Positionen und (SUMMARY)
005300      * die Kennzahlen fuer den Tagesabschlussbericht TRDDAYSUM.
005400      *
005500      ******************************************************************
005600
005700       ENVIRONMENT DIVISION.
005800       CONFIGURATION SECTION.
005900       SPECIAL-NAMES.
006000           C01 IS TOP-OF-FORM
006100           SWITCH-15 IS ANZEIGE-VERSION
006200               ON STATUS IS SHOW-VERSION
006300           CLASS ALPHNUM IS "0123456789"
006400                            "abcdefghijklmnopqrstuvwxyz"
006500                            "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006600                            " .,;-_!$%&/=*+".
006700
006800       DATA DIVISION.
006900       WORKING-STORAGE SECTION.
007000      *------------------------------------------------------------------*
007100      * Comp-Felder: Praefix Cn mit n = Anzahl Digits
007200      *------------------------------------------------------------------*
007300       01          COMP-FELDER.
007400           05      C4-IDX              PIC S9(04) COMP.
007500           05      C4-N-TRADES         PIC S9(04) COMP.
007600           05      C4-N-WIN            PIC S9(04) COMP.
007700           05      C4-N-LOSS           PIC S9(04) COMP.
007800           05      FILLER              PIC  X(04).
007900
008000      *------------------------------------------------------------------*
008100      * Felder mit konstantem Inhalt: Praefix K
008200      *------------------------------------------------------------------*
008300       01          KONSTANTE-FELDER.
008400           05      K-MODUL             PIC X(08)   VALUE "TRDJRN0M".
008500           05      FILLER              PIC  X(08).
008600
008700      *----------------------------------------------------------------*
008800      * Conditional-Felder
008900      *----------------------------------------------------------------*
009000       01          SCHALTER.
009100           05      TABELLE-VOLL-FLAG   PIC 9       VALUE ZERO.
009200                88 TABELLE-VOLL                    VALUE 1.
009300           05      FILLER              PIC  X(03).
009400
009500      *------------------------------------------------------------------*
009600      * weitere Arbeitsfelder - Praefix W, fuer Summenbildung
009700      *------------------------------------------------------------------*
009800       01          WORK-FELDER.
009900           05      W-PNL-SUM           PIC S9(09)V99 VALUE ZERO.
010000           05      W-PNL-SUM-R  REDEFINES W-PNL-SUM.
010100               10  W-PNL-SUM-INT       PIC S9(09).
010200               10  W-PNL-SUM-DEC       PIC  9(02).
010300           05      W-WINS-SUM          PIC S9(09)V99 VALUE ZERO.
010400           05      W-WINS-SUM-R REDEFINES W-WINS-SUM.
010500               10  W-WINS-SUM-INT      PIC S9(09).
010600               10  W-WINS-SUM-DEC      PIC  9(02).
010700           05      W-LOSS-SUM          PIC S9(09)V99 VALUE ZERO.
010800           05      W-LOSS-SUM-R REDEFINES W-LOSS-SUM.
010900               10  W-LOSS-SUM-INT      PIC S9(09).
011000               10  W-LOSS-SUM-DEC      PIC  9(02).
011100           05      W-AVGWIN            PIC S9(07)V99 VALUE ZERO.
011200           05      W-AVGLOSS           PIC S9(07)V99 VALUE ZERO.
011300           05      W-WINPCT            PIC  9(03)V99 VALUE ZERO.
011400           05      FILLER              PIC  X(06).
011500
011600      *------------------------------------------------------------------*
011700      * EXTERNAL Journaltabelle - gemeinsam mit TRDDRV0O / TRDEXE0M /
011800      * TRDSLM0M
011900      *------------------------------------------------------------------*
012000           COPY TRDTRNE.
012100
012200       LINKAGE SECTION.
012300      *-->   Uebergabe von TRDDRV0O (Journalverwaltung / Berichte)
012400       01     LINK-JRN-REC.
012500          05  LINK-JRN-HDR.
012600           10 LINK-JRN-FUNCTION        PIC  X(08).
012700           10 LINK-JRN-RC              PIC S9(04) COMP.
012800          05  LINK-JRN-DATA.
012900           10 LINK-JRN-DATE            PIC  9(08).
013000           10 LINK-JRN-TIME            PIC  9(06).
013100           10 LINK-JRN-TYPE            PIC  X(04).
013200           10 LINK-JRN-PRICE           PIC S9(07)V99.
013300           10 LINK-JRN-SL              PIC S9(07)V99.
013400           10 LINK-JRN-EXITED          PIC  X(01).
013500           10 LINK-JRN-PNL             PIC S9(07)V99.
013600           10 LINK-JRN-STRATEGY        PIC  X(08).
013700           10 LINK-JRN-SYMBOL          PIC  X(20).
013800           10 LINK-JRN-EXIT-PRICE      PIC S9(07)V99.
013900           10 LINK-JRN-EXIT-DATE       PIC  9(08).
014000           10 LINK-JRN-EXIT-TIME       PIC  9(06).
014100           10 LINK-JRN-LOTS            PIC  9(03).
014200           10 LINK-JRN-TRADE-ID-OUT    PIC  9(06).
014300           10 LINK-JRN-PNL-OUT         PIC S9(09)V99.
014400           10 LINK-JRN-TRADES-OUT      PIC  9(05).
014500           10 LINK-JRN-AVGWIN-OUT      PIC S9(07)V99.
014600           10 LINK-JRN-AVGLOSS-OUT     PIC S9(07)V99.
014700           10 LINK-JRN-WINSPNL-OUT     PIC S9(09)V99.
014800           10 LINK-JRN-LOSSPNL-OUT     PIC S9(09)V99.
014900           10 LINK-JRN-WINPCT-OUT      PIC  9(03)V99.
015000
015100       PROCEDURE DIVISION USING LINK-JRN-REC.
015200
015300      ******************************************************************
015400      * A100 - Verteiler nach Aufruffunktion
015500      ******************************************************************
015600       A100-STEUERUNG.
015700           MOVE ZERO                    TO LINK-JRN-RC
015800           IF      LINK-JRN-FUNCTION = "APPEND"
015900                   PERFORM H100-APPEND-ENTRY THRU H100-EXIT
016000           ELSE IF LINK-JRN-FUNCTION = "EODLOG"
016100                   PERFORM H300-BUILD-EOD-LOG THRU H300-EXIT
016200           ELSE IF LINK-JRN-FUNCTION = "SUMMARY"
016300                   PERFORM H400-SUMMARY-STATS THRU H400-EXIT
016400           ELSE
016500                   MOVE 9                TO LINK-JRN-RC
016600           END-IF
016700       A100-EXIT.
016800           EXIT.
016900
017000      ******************************************************************
017100      * H100 - neuen Journaleintrag anlegen und Trade-ID vergeben
017200      ******************************************************************
017300       H100-APPEND-ENTRY.
017400           IF  TJ-ENTRY-COUNT < TJ-MAX-ENTRIES
017500               ADD  1                    TO TJ-ENTRY-COUNT
017600               SET  TJ-IDX                TO TJ-ENTRY-COUNT
017700               MOVE TJ-NEXT-TRADE-ID      TO TJ-TRADE-ID   (TJ-IDX)
017800               MOVE TJ-NEXT-TRADE-ID      TO LINK-JRN-TRADE-ID-OUT
017900               ADD  1                     TO TJ-NEXT-TRADE-ID
018000               MOVE LINK-JRN-DATE         TO TJ-DATE       (TJ-IDX)
018100               MOVE LINK-JRN-TIME         TO TJ-TIME       (TJ-IDX)
018200               MOVE LINK-JRN-TYPE         TO TJ-TYPE       (TJ-IDX)
018300               MOVE LINK-JRN-PRICE        TO TJ-PRICE      (TJ-IDX)
018400               MOVE LINK-JRN-SL           TO TJ-SL         (TJ-IDX)
018500               MOVE LINK-JRN-EXITED       TO TJ-EXITED     (TJ-IDX)
018600               MOVE LINK-JRN-PNL          TO TJ-PNL        (TJ-IDX)
018700               MOVE LINK-JRN-STRATEGY     TO TJ-STRATEGY   (TJ-IDX)
018800               MOVE LINK-JRN-SYMBOL       TO TJ-SYMBOL     (TJ-IDX)
018900               MOVE LINK-JRN-EXIT-PRICE   TO TJ-EXIT-PRICE (TJ-IDX)
019000               MOVE LINK-JRN-EXIT-DATE    TO TJ-EXIT-DATE  (TJ-IDX)
019100               MOVE LINK-JRN-EXIT-TIME    TO TJ-EXIT-TIME  (TJ-IDX)
019200               MOVE LINK-JRN-LOTS         TO TJ-LOTS       (TJ-IDX)
019300           ELSE
019400      *    --> Journaltabelle voll - Eintrag wird zurueckgewiesen,
019500      *        Aufrufer erhaelt RC 4 und muss das Problem melden
019600               SET  TABELLE-VOLL          TO TRUE
019700               MOVE 4                     TO LINK-JRN-RC
019800               MOVE ZERO                  TO LINK-JRN-TRADE-ID-OUT
019900           END-IF
020000       H100-EXIT.
020100           EXIT.
020200
020300      ******************************************************************
020400      * H200 - Summe der Gewinn/Verlust-Betraege fuer LINK-JRN-DATE
020500      ******************************************************************
020600       H200-PNL-TODAY.
020700           MOVE ZERO                    TO W-PNL-SUM
020800           IF  TJ-ENTRY-COUNT > 0
020900               PERFORM H210-EIN-EINTRAG THRU H210-EXIT
021000                   VARYING C4-IDX FROM 1 BY 1
021100                   UNTIL C4-IDX > TJ-ENTRY-COUNT
021200           END-IF
021300           MOVE W-PNL-SUM                TO LINK-JRN-PNL-OUT
021400       H200-EXIT.
021500           EXIT.
021600
021700       H210-EIN-EINTRAG.
021800           IF  TJ-EXITED (C4-IDX) = "Y"
021900           AND TJ-DATE   (C4-IDX) = LINK-JRN-DATE
022000               ADD  TJ-PNL (C4-IDX)      TO W-PNL-SUM
022100           END-IF
022200       H210-EXIT.
022300           EXIT.
022400
022500      ******************************************************************
022600      * H300 - Anzahl der am gemeldeten Tag geschlossenen Positionen
022700      *        ermitteln (Aufrufer TRDDRV0O schreibt die Satzzeilen
022800      *        selbst, da TRDJRN0M die Abschlussdatei TRDDAYLOG nicht
022900      *        offen haelt)
023000      ******************************************************************
023100       H300-BUILD-EOD-LOG.
023200           MOVE ZERO                    TO C4-N-TRADES
023300           IF  TJ-ENTRY-COUNT > 0
023400               PERFORM H310-EIN-EINTRAG THRU H310-EXIT
023500                   VARYING C4-IDX FROM 1 BY 1
023600                   UNTIL C4-IDX > TJ-ENTRY-COUNT
023700           END-IF
023800           MOVE C4-N-TRADES              TO LINK-JRN-RC
023900       H300-EXIT.
024000           EXIT.
024100
024200       H310-EIN-EINTRAG.
024300           IF  TJ-EXITED (C4-IDX) = "Y"
024400           AND TJ-DATE   (C4-IDX) = LINK-JRN-DATE
024500               ADD  1                    TO C4-N-TRADES
024600           END-IF
024700       H310-EXIT.
024800           EXIT.
024900
025000      ******************************************************************
025100      * H400 - Kennzahlen fuer den Tagessummenbericht TRDDAYSUM
025200      ******************************************************************
025300       H400-SUMMARY-STATS.
025400           PERFORM H200-PNL-TODAY THRU H200-EXIT
025500
025600           MOVE ZERO                    TO C4-N-TRADES
025700                                            C4-N-WIN
025800                                            C4-N-LOSS
025900                                            W-WINS-SUM
026000                                            W-LOSS-SUM
026100           IF  TJ-ENTRY-COUNT > 0
026200               PERFORM H410-EIN-EINTRAG THRU H410-EXIT
026300                   VARYING C4-IDX FROM 1 BY 1
026400                   UNTIL C4-IDX > TJ-ENTRY-COUNT
026500           END-IF
026600
026700           IF  C4-N-WIN > 0
026800               COMPUTE W-AVGWIN  = W-WINS-SUM / C4-N-WIN
026900           ELSE
027000               MOVE ZERO                 TO W-AVGWIN
027100           END-IF
027200           IF  C4-N-LOSS > 0
027300               COMPUTE W-AVGLOSS = W-LOSS-SUM / C4-N-LOSS
027400           ELSE
027500               MOVE ZERO                 TO W-AVGLOSS
027600           END-IF
027700           IF  C4-N-TRADES > 0
027800               COMPUTE W-WINPCT = (C4-N-WIN / C4-N-TRADES) * 100
027900           ELSE
028000               MOVE ZERO                 TO W-WINPCT
028100           END-IF
028200
028300           MOVE C4-N-TRADES              TO LINK-JRN-TRADES-OUT
028400           MOVE W-AVGWIN                 TO LINK-JRN-AVGWIN-OUT
028500           MOVE W-AVGLOSS                TO LINK-JRN-AVGLOSS-OUT
028600           MOVE W-WINS-SUM               TO LINK-JRN-WINSPNL-OUT
028700           MOVE W-LOSS-SUM               TO LINK-JRN-LOSSPNL-OUT
028800           MOVE W-WINPCT                 TO LINK-JRN-WINPCT-OUT
028900       H400-EXIT.
029000           EXIT.
029100
029200       H410-EIN-EINTRAG.
029300           IF  TJ-EXITED (C4-IDX) = "Y"
029400               ADD  1                    TO C4-N-TRADES
029500               IF  TJ-PNL (C4-IDX) > 0
029600                   ADD 1                 TO C4-N-WIN
029700                   ADD TJ-PNL (C4-IDX)    TO W-WINS-SUM
029800               ELSE
029900                   IF TJ-PNL (C4-IDX) < 0
030000                       ADD 1              TO C4-N-LOSS
030100                       ADD TJ-PNL (C4-IDX) TO W-LOSS-SUM
030200                   END-IF
030300               END-IF
030400           END-IF
030500       H410-EXIT.
030600           EXIT.
030700
