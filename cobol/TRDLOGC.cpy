000100      *--------------------------------------------------------------*
000200      * TRDLOGC  -  Satzbild TRADE-LOG-RECORD (Tagesabschlussdatei   *
000300      *             TRDDAYLOG), 1 Satz je an diesem Tag geschlossener*
000400      *             Position.                                        *
000500      *--------------------------------------------------------------*
000600      *A.00.00|2024-02-05| kl  | Neuerstellung fuer TRADEWIN-1
000700      *--------------------------------------------------------------*
000800        01          TRADE-LOG-RECORD.
000900            05      TL-DATE              PIC  9(08).
001000            05      TL-ACTION            PIC  X(04).
001100            05      TL-ENTRY-PRC         PIC S9(07)V99.
001200            05      TL-EXIT-PRC          PIC S9(07)V99.
001300            05      TL-PNL               PIC S9(07)V99.
001400            05      TL-LOTS              PIC  9(03).
001500            05      FILLER               PIC  X(20).
001600
