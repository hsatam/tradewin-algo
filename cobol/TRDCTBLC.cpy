000100      *--------------------------------------------------------------*
000200      * TRDCTBLC  -  EXTERNAL-Arbeitstabelle der eingelesenen Kerzen *
000300      *              (CANDLE-TABLE).  Wird von TRDDRV0O aufgebaut    *
000400      *              und von TRDIND0M / TRDLEV0M / TRDVWP0M /       *
000500      *              TRDORB0M / TRDFLT0M / TRDEXE0M / TRDSLM0M      *
000600      *              gelesen bzw. fortgeschrieben (EXTERNAL, daher   *
000700      *              in allen Programmen identisch einzubinden).     *
000800      *--------------------------------------------------------------*
000900      *A.00.00|2024-02-05| kl  | Neuerstellung fuer TRADEWIN-1
001000      *A.00.01|2024-02-09| kl  | ORB-Level + Tagesstrategie je Kerze
001100      *                        | ergaenzt (TRADEWIN-4)
001200      *--------------------------------------------------------------*
001300        01     CANDLE-TABLE-BEREICH     IS EXTERNAL.
001400            05 CT-MAX-CANDLES           PIC S9(04) COMP VALUE 2000.
001500            05 CT-CANDLE-COUNT          PIC S9(04) COMP VALUE ZERO.
001600            05 FILLER                   PIC  X(04).
001700            05 CT-CANDLE OCCURS 2000 TIMES
001800                         INDEXED BY CT-IDX.
001900               10 CT-DATE               PIC  9(08).
002000               10 CT-DATE-R REDEFINES CT-DATE.
002100                  15 CT-DATE-CCYY       PIC  9(04).
002200                  15 CT-DATE-MM         PIC  9(02).
002300                  15 CT-DATE-DD         PIC  9(02).
002400               10 CT-TIME               PIC  9(06).
002500               10 CT-TIME-R REDEFINES CT-TIME.
002600                  15 CT-TIME-HH         PIC  9(02).
002700                  15 CT-TIME-MI         PIC  9(02).
002800                  15 CT-TIME-SS         PIC  9(02).
002900               10 CT-OPEN               PIC S9(07)V99.
003000               10 CT-HIGH               PIC S9(07)V99.
003100               10 CT-LOW                PIC S9(07)V99.
003200               10 CT-CLOSE              PIC S9(07)V99.
003300               10 CT-VOLUME             PIC  9(09).
003400      *           INDICATOR-CALC Ergebnisfelder - Praefix CI
003500               10 CI-OPEN-PREV1         PIC S9(07)V99.
003600               10 CI-OPEN-PREV1-MISS    PIC  9       VALUE 1.
003700               10 CI-CLOSE-PREV1        PIC S9(07)V99.
003800               10 CI-CLOSE-PREV1-MISS   PIC  9       VALUE 1.
003900               10 CI-OPEN-PREV2         PIC S9(07)V99.
004000               10 CI-CLOSE-PREV2        PIC S9(07)V99.
004100               10 CI-PREV2-MISS         PIC  9       VALUE 1.
004200               10 CI-PREV-CLOSE         PIC S9(07)V99.
004300               10 CI-EMA5               PIC S9(07)V9999.
004400               10 CI-EMA20              PIC S9(07)V9999.
004500               10 CI-EMA12              PIC S9(07)V9999.
004600               10 CI-EMA26              PIC S9(07)V9999.
004700               10 CI-MACD               PIC S9(07)V9999.
004800               10 CI-RSI14              PIC S9(05)V9999.
004900               10 CI-RSI14-MISS         PIC  9       VALUE 1.
005000               10 CI-ATR                PIC S9(05)V9999.
005100               10 CI-ATR-MISS           PIC  9       VALUE 1.
005200               10 CI-VWAP-TYP           PIC S9(07)V9999.
005300      *           STRATEGY-LEVELS Ergebnisfelder - Praefix CL
005400               10 CL-ORB-LONG-ENTRY     PIC S9(07)V99 VALUE ZERO.
005500               10 CL-ORB-SHORT-ENTRY    PIC S9(07)V99 VALUE ZERO.
005600               10 CL-ORB-SL             PIC S9(07)V99 VALUE ZERO.
005700               10 CL-ORB-TARGET         PIC S9(07)V99 VALUE ZERO.
005800               10 CL-ORB-LEVELS-MISS    PIC  9       VALUE 1.
005900
