000100      *--------------------------------------------------------------*
000200      * TRDTRNE  -  EXTERNAL-Spiegeltabelle des Journals im Haupt-   *
000300      *             speicher, von TRDJRN0M fuer Tages-P&L und EOD-   *
000400      *             Auswertung durchsucht, von TRDDRV0O/TRDEXE0M/    *
000500      *             TRDSLM0M fortgeschrieben.  Maximal 4000 Ein- und *
000600      *             Austrittssaetze eines Laufs (Journal wird zu     *
000700      *             Laufbeginn geleert, daher Tagesgrenze = Lauf-    *
000800      *             grenze).                                         *
000900      *--------------------------------------------------------------*
001000      *A.00.00|2024-02-05| kl  | Neuerstellung fuer TRADEWIN-1
001100      *--------------------------------------------------------------*
001200        01     TRADE-JOURNAL-BEREICH    IS EXTERNAL.
001300            05 TJ-MAX-ENTRIES           PIC S9(04) COMP VALUE 4000.
001400            05 TJ-ENTRY-COUNT           PIC S9(04) COMP VALUE ZERO.
001500            05 TJ-NEXT-TRADE-ID         PIC  9(06)      VALUE ZERO.
001600            05 FILLER                   PIC  X(04).
001700            05 TJ-ENTRY OCCURS 4000 TIMES
001800                        INDEXED BY TJ-IDX.
001900               10 TJ-RECORD             PIC  X(110).
002000               10 TJ-RECORD-R REDEFINES TJ-RECORD.
002100                  15 TJ-TRADE-ID        PIC  9(06).
002200                  15 TJ-DATE            PIC  9(08).
002300                  15 TJ-TIME            PIC  9(06).
002400                  15 TJ-TYPE            PIC  X(04).
002500                  15 TJ-PRICE           PIC S9(07)V99.
002600                  15 TJ-SL              PIC S9(07)V99.
002700                  15 TJ-EXITED          PIC  X(01).
002800                  15 TJ-PNL             PIC S9(07)V99.
002900                  15 TJ-STRATEGY        PIC  X(08).
003000                  15 TJ-SYMBOL          PIC  X(20).
003100                  15 TJ-EXIT-PRICE      PIC S9(07)V99.
003200                  15 TJ-EXIT-DATE       PIC  9(08).
003300                  15 TJ-EXIT-TIME       PIC  9(06).
003400                  15 TJ-LOTS            PIC  9(03).
003500                  15 FILLER             PIC  X(04).
003600
