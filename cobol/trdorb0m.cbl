?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID. TRDORB0M.
000500 AUTHOR.     K. LOHSE.
000600 INSTALLATION. WSOFT RECHENZENTRUM.
000700 DATE-WRITTEN. 1995-03-09.
000800 DATE-COMPILED.
000900 SECURITY.   NUR FUER INTERNEN GEBRAUCH.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2024-02-11
001300* Letzte Version   :: A.00.02
001400* Kurzbeschreibung :: Einstiegsregel Opening-Range-Breakout
001500* Auftrag          :: TRADEWIN-1 TRADEWIN-4
001600*                      12345678901234567
001700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*----------------------------------------------------------------*
002000* Vers. | Datum    | von | Kommentar                             *
002100*-------|----------|-----|---------------------------------------*
002200*A.00.00|1995-03-09| hg  | Neuerstellung
002300*A.00.01|1998-11-16| kl  | Jahr-2000-Umstellung Datumsfelder
002400*A.00.02|2024-02-11| kl  | Handelsfenster 09:30-15:25 eingebaut
002500*       |          |     | (TRADEWIN-4)
002600*----------------------------------------------------------------*
002700*
002800* Programmbeschreibung
002900* --------------------
003000* Prueft eine einzelne Kerze der Kerzentabelle auf ein gueltiges
003100* Ausbruchssignal aus der Eroeffnungsspanne (Opening Range): nur
003200* innerhalb des Handelsfensters, keine schwache Kerze, ATR nicht
003300* zu niedrig, ORB-Niveaus fuer den Tag vorhanden; Long bei
003400* Ueberschreiten der oberen Spannengrenze mit bullischer Vorkerze,
003500* Short spiegelbildlich bei Unterschreiten der unteren Grenze.
003600*
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     SWITCH-15 IS ANZEIGE-VERSION
004300         ON STATUS IS SHOW-VERSION
004400     CLASS ALPHNUM IS "0123456789"
004500                      "abcdefghijklmnopqrstuvwxyz"
004600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004700                      " .,;-_!$%&/=*+".
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600*--------------------------------------------------------------------*
005700* Comp-Felder: Praefix Cn mit n = Anzahl Digits
005800*--------------------------------------------------------------------*
005900 01          COMP-FELDER.
006000     05      C4-IDX              PIC S9(04) COMP.
006100
006200*--------------------------------------------------------------------*
006300* Felder mit konstantem Inhalt: Praefix K
006400*--------------------------------------------------------------------*
006500 01          KONSTANTE-FELDER.
006600     05      K-MODUL             PIC X(08)          VALUE "TRDORB0M".
006700     05      K-WIN-OPEN          PIC  9(06)         VALUE 093000.
006800     05      K-WIN-CLOSE         PIC  9(06)         VALUE 152500.
006900     05      K-WEAK-RANGE        PIC S9(07)V99      VALUE 5.00.
007000     05      K-WEAK-BODY-FACT    PIC S9(01)V99      VALUE 0.25.
007100     05      K-ATR-FLOOR         PIC S9(07)V99      VALUE 10.00.
007200
007300*----------------------------------------------------------------*
007400* Conditional-Felder
007500*----------------------------------------------------------------*
007600 01          SCHALTER.
007700     05      WEAK-CANDLE-FLAG    PIC 9       VALUE ZERO.
007800          88 WEAK-CANDLE                     VALUE 1.
007900     05      OUT-OF-WINDOW-FLAG  PIC 9       VALUE ZERO.
008000          88 OUT-OF-WINDOW                   VALUE 1.
008100
008200*--------------------------------------------------------------------*
008300* weitere Arbeitsfelder
008400*--------------------------------------------------------------------*
008500 01          WORK-FELDER.
008600     05      W-ENTRY             PIC S9(07)V99      VALUE ZERO.
008620     05      W-ENTRY-R REDEFINES W-ENTRY.
008640         10  W-ENTRY-INT          PIC S9(07).
008660         10  W-ENTRY-DEC          PIC V99.
008680     05      W-SL                PIC S9(07)V99      VALUE ZERO.
008690     05      W-SL-R REDEFINES W-SL.
008692         10  W-SL-INT             PIC S9(07).
008694         10  W-SL-DEC             PIC V99.
008696     05      W-TARGET            PIC S9(07)V99      VALUE ZERO.
008697     05      W-TARGET-R REDEFINES W-TARGET.
008698         10  W-TARGET-INT         PIC S9(07).
008699         10  W-TARGET-DEC         PIC V99.
008700
008800*--------------------------------------------------------------------*
008900* Parameter fuer Untermodulaufrufe - COPY-Module
009000*--------------------------------------------------------------------*
009100     COPY TRDCTBLC.
009200
009300 LINKAGE SECTION.
009400 01     LINK-RULE-REC.
009500    05  LINK-RULE-HDR.
009600     10 LINK-RULE-IDX            PIC S9(04) COMP.
009700     10 LINK-RULE-RC             PIC S9(04) COMP.
009800    05  LINK-RULE-DATA.
009900     10 LINK-RULE-VALID          PIC  9.
010000     10 LINK-RULE-DIRECTION      PIC  X(04).
010100     10 LINK-RULE-STRATEGY       PIC  X(08).
010200     10 LINK-RULE-ENTRY          PIC S9(07)V99.
010300     10 LINK-RULE-SL             PIC S9(07)V99.
010400     10 LINK-RULE-TARGET         PIC S9(07)V99.
010500     10 LINK-RULE-REASON         PIC  X(20).
010600     10 LINK-RULE-CFG.
010700        15 LINK-RULE-ENTRYBUF    PIC S9(03)V99.
010800        15 LINK-RULE-VWAPDEV     PIC S9(01)V9(04).
010900        15 LINK-RULE-RRTHRESH    PIC S9(01)V99.
011000
011100 PROCEDURE DIVISION USING LINK-RULE-REC.
011200******************************************************************
011300* Steuerungs-Paragraph
011400******************************************************************
011500 A100-STEUERUNG.
011600     IF  SHOW-VERSION
011700         DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
011800         EXIT PROGRAM
011900     END-IF
012000
012100     MOVE LINK-RULE-IDX              TO C4-IDX
012200     MOVE ZERO                       TO LINK-RULE-VALID
012300     MOVE SPACES                     TO LINK-RULE-REASON
012400     MOVE ZERO                       TO LINK-RULE-RC
012500
012600     PERFORM B100-HANDELSFENSTER THRU B100-EXIT
012700     IF  OUT-OF-WINDOW
012800         MOVE "OUT OF WINDOW"        TO LINK-RULE-REASON
012900         EXIT PROGRAM
013000     END-IF
013100
013200     PERFORM B200-WEAK-CANDLE THRU B200-EXIT
013300     IF  WEAK-CANDLE
013400         MOVE "WEAK CANDLE"          TO LINK-RULE-REASON
013500         EXIT PROGRAM
013600     END-IF
013700
013800     IF  CI-ATR-MISS (C4-IDX) = 1
013900     OR  CI-ATR (C4-IDX) < K-ATR-FLOOR
014000         MOVE "ATR TOO LOW"          TO LINK-RULE-REASON
014100         EXIT PROGRAM
014200     END-IF
014300
014400     IF  CL-ORB-LEVELS-MISS (C4-IDX) = 1
014500         MOVE "ORB LEVELS MISSING"   TO LINK-RULE-REASON
014600         EXIT PROGRAM
014700     END-IF
014800
014900     PERFORM C100-LONG-SEITE THRU C100-EXIT
015000     IF  LINK-RULE-VALID = 1
015100         EXIT PROGRAM
015200     END-IF
015300
015400     PERFORM C200-SHORT-SEITE THRU C200-EXIT
015500     IF  LINK-RULE-VALID = 1
015600         EXIT PROGRAM
015700     END-IF
015800
015900     MOVE "NO CONDITIONS MET"        TO LINK-RULE-REASON
016000     EXIT PROGRAM.
016100
016200******************************************************************
016300* Handelsfenster - nur 09:30:00 bis 15:25:00
016400******************************************************************
016500 B100-HANDELSFENSTER.
016600     MOVE ZERO                       TO OUT-OF-WINDOW-FLAG
016700     IF  CT-TIME (C4-IDX) < K-WIN-OPEN
016800     OR  CT-TIME (C4-IDX) > K-WIN-CLOSE
016900         SET  OUT-OF-WINDOW           TO TRUE
017000     END-IF
017100 B100-EXIT.
017200     EXIT.
017300
017400******************************************************************
017500* Schwache Kerze - wie VWAP-Regel 1
017600******************************************************************
017700 B200-WEAK-CANDLE.
017800     MOVE ZERO                       TO WEAK-CANDLE-FLAG
017900     IF  (CT-HIGH (C4-IDX) - CT-LOW (C4-IDX)) < K-WEAK-RANGE
018000         SET  WEAK-CANDLE             TO TRUE
018100         GO TO B200-EXIT
018200     END-IF
018300     IF  FUNCTION ABS (CT-CLOSE (C4-IDX) - CT-OPEN (C4-IDX)) <
018400         K-WEAK-BODY-FACT * (CT-HIGH (C4-IDX) - CT-LOW (C4-IDX))
018500         SET  WEAK-CANDLE             TO TRUE
018600     END-IF
018700 B200-EXIT.
018800     EXIT.
018900
019000******************************************************************
019100* Long-Seite - Ausbruch nach oben, bullische Vorkerze
019200******************************************************************
019300 C100-LONG-SEITE.
019400     MOVE ZERO                       TO LINK-RULE-VALID
019500     IF  CT-HIGH (C4-IDX) >= CL-ORB-LONG-ENTRY (C4-IDX)
019600     AND CI-CLOSE-PREV1 (C4-IDX) > CI-OPEN-PREV1 (C4-IDX)
019700
019800         MOVE CT-CLOSE (C4-IDX)       TO W-ENTRY
019900         MOVE 1                       TO LINK-RULE-VALID
020000         MOVE "BUY "                  TO LINK-RULE-DIRECTION
020100         MOVE "ORB     "              TO LINK-RULE-STRATEGY
020200         MOVE W-ENTRY                 TO LINK-RULE-ENTRY
020300         COMPUTE W-SL             = W-ENTRY - CL-ORB-SL (C4-IDX)
020400         COMPUTE W-TARGET         = W-ENTRY + CL-ORB-TARGET (C4-IDX)
020450         MOVE W-SL                    TO LINK-RULE-SL
020460         MOVE W-TARGET                TO LINK-RULE-TARGET
020500     END-IF
020600 C100-EXIT.
020700     EXIT.
020800
020900******************************************************************
021000* Short-Seite - Ausbruch nach unten, baerische Vorkerze
021100******************************************************************
021200 C200-SHORT-SEITE.
021300     MOVE ZERO                       TO LINK-RULE-VALID
021400     IF  CT-LOW (C4-IDX) <= CL-ORB-SHORT-ENTRY (C4-IDX)
021500     AND CI-CLOSE-PREV1 (C4-IDX) < CI-OPEN-PREV1 (C4-IDX)
021600
021700         MOVE CT-CLOSE (C4-IDX)       TO W-ENTRY
021800         MOVE 1                       TO LINK-RULE-VALID
021900         MOVE "SELL"                  TO LINK-RULE-DIRECTION
022000         MOVE "ORB     "              TO LINK-RULE-STRATEGY
022100         MOVE W-ENTRY                 TO LINK-RULE-ENTRY
022200         COMPUTE W-SL             = W-ENTRY + CL-ORB-SL (C4-IDX)
022300         COMPUTE W-TARGET         = W-ENTRY - CL-ORB-TARGET (C4-IDX)
022350         MOVE W-SL                    TO LINK-RULE-SL
022360         MOVE W-TARGET                TO LINK-RULE-TARGET
022400     END-IF
022500 C200-EXIT.
022600     EXIT.
022700
022800******************************************************************
022900* ENDE Source-Programm
023000******************************************************************
023100
