?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?SEARCH  =WSYS022
000100
000200* Tradewin-Module
?SEARCH  =TRDIND0M
?SEARCH  =TRDLEV0M
?SEARCH  =TRDEXE0M
?SEARCH  =TRDSLM0M
?SEARCH  =TRDJRN0M
000300
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000400
000500 IDENTIFICATION DIVISION.
000600
000700 PROGRAM-ID. TRDDRV0O.
000800 AUTHOR.     K. LOHSE.
000900 INSTALLATION. WSOFT RECHENZENTRUM.
001000 DATE-WRITTEN. 1987-11-04.
001100 DATE-COMPILED.
001200 SECURITY.   NUR FUER INTERNEN GEBRAUCH.
001300
001400*****************************************************************
001500* Letzte Aenderung :: 2024-02-14
001600* Letzte Version   :: A.00.04
001700* Kurzbeschreibung :: Hauptdriver TRADEWIN Regelwerk intraday
001800* Auftrag          :: TRADEWIN-1 TRADEWIN-2 TRADEWIN-3 TRADEWIN-5
001900*                      12345678901234567
002000* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002100*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002200*----------------------------------------------------------------*
002300* Vers. | Datum    | von | Kommentar                             *
002400*-------|----------|-----|---------------------------------------*
002500*A.00.00|1987-11-04| kl  | Neuerstellung Kerzen-Batch
002600*A.00.01|1991-06-18| hg  | ORB-Strategie eingebaut, Tagesbereich
002700*       |          |     | ausgelagert nach TRDLEV0M
002800*A.00.02|1995-02-27| hg  | Cooldown- und Tagesverlustgrenze
002900*       |          |     | ergaenzt (Anforderung Handelsabteilung)
003000*A.00.03|1998-11-09| kl  | Jahr-2000-Umstellung Datumsfelder auf
003100*       |          |     | 4-stellige Jahreszahl (CAND-DATE 9(08))
003200*A.00.04|2024-02-14| kl  | Late-Session-ATR-Filter 14:30 Uhr und
003300*       |          |     | Health-Check-Ausstieg (TRADEWIN-5)
003400*----------------------------------------------------------------*
003500*
003600* Programmbeschreibung
003700* --------------------
003800* Liest die Kerzendatei TRDCANDL (5-Minuten-Baren) und die
003900* Parameterdatei TRDCONFG, baut die Kerzentabelle auf, laesst die
004000* Indikatoren und Tagesstrategie-Level berechnen und fuehrt dann
004100* je Kerze das Entscheidungs-, Ausfuehrungs- und Nachfuehrungs-
004200* regelwerk des Tages durch. Schreibt das Handelsjournal
004300* TRDJOURN, am Tagesende das Abschluss-Protokoll TRDDAYLOG und
004400* den Summenbericht TRDDAYSUM.
004500*
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     SWITCH-15 IS ANZEIGE-VERSION
005300         ON STATUS IS SHOW-VERSION
005400     CLASS ALPHNUM IS "0123456789"
005500                      "abcdefghijklmnopqrstuvwxyz"
005600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005700                      " .,;-_!$%&/=*+".
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT CANDLES    ASSIGN TO "TRDCANDL".
006200     SELECT CONFIGF     ASSIGN TO "TRDCONFG".
006300     SELECT TRADEJRNL   ASSIGN TO "TRDJOURN".
006400     SELECT TRADELOG    ASSIGN TO "TRDDAYLG".
006500     SELECT SUMMARY     ASSIGN TO "TRDDAYSM"
006600            ORGANIZATION IS LINE SEQUENTIAL.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  CANDLES
007100     LABEL RECORD IS STANDARD.
007200     COPY TRDCANDC.
007300
007400 FD  CONFIGF
007500     LABEL RECORD IS STANDARD.
007600     COPY TRDCFGC.
007700
007800 FD  TRADEJRNL
007900     LABEL RECORD IS STANDARD.
008000     COPY TRDTRNC.
008100
008200 FD  TRADELOG
008300     LABEL RECORD IS STANDARD.
008400     COPY TRDLOGC.
008500
008600 FD  SUMMARY.
008700 01  SUMMARY-LINE                PIC X(80).
008800
008900 WORKING-STORAGE SECTION.
009000*--------------------------------------------------------------------*
009100* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009200*--------------------------------------------------------------------*
009300 01          COMP-FELDER.
009400     05      C4-ANZ              PIC S9(04) COMP.
009500     05      C4-I1               PIC S9(04) COMP.
009600     05      C4-I2               PIC S9(04) COMP.
009700     05      C4-LOTS             PIC S9(04) COMP.
009800     05      C4-WDAY             PIC S9(04) COMP.
009900     05      C4-SECNOW           PIC S9(09) COMP.
010000     05      C4-SECEXIT          PIC S9(09) COMP.
010100     05      C4-SECGAP           PIC S9(09) COMP.
010200     05      C9-TOTSECS          PIC S9(09) COMP.
010300     05      C18-MARGINS-X100    PIC S9(18) COMP.
010400
010500*--------------------------------------------------------------------*
010600* Display-Felder: Praefix D
010700*--------------------------------------------------------------------*
010800 01          DISPLAY-FELDER.
010900     05      D-NUM4              PIC -9(04).
011000     05      D-NUM6              PIC  9(06).
011100     05      D-AMT               PIC -9(07).9(02).
011200
011300*--------------------------------------------------------------------*
011400* Felder mit konstantem Inhalt: Praefix K
011500*--------------------------------------------------------------------*
011600 01          KONSTANTE-FELDER.
011700     05      K-MODUL             PIC X(08)          VALUE "TRDDRV0O".
011800     05      K-MARGIN-UNIT       PIC S9(09)V99 COMP  VALUE 250000.00.
011900     05      K-SL-OPEN           PIC  9(06)         VALUE 091500.
012000     05      K-OR-CLOSE          PIC  9(06)         VALUE 093000.
012100     05      K-LATE-GATE         PIC  9(06)         VALUE 143000.
012200     05      K-CUTOFF            PIC  9(06)         VALUE 152500.
012300     05      K-MKT-CLOSE         PIC  9(06)         VALUE 153000.
012400     05      K-MIN-CANDLES       PIC  9(04)         VALUE 0015.
012500
012600*----------------------------------------------------------------*
012700* Conditional-Felder
012800*----------------------------------------------------------------*
012900 01          SCHALTER.
013000     05      CANDLES-STATUS      PIC X(02).
013100          88 CANDLES-OK                      VALUE "00".
013200          88 CANDLES-EOF                     VALUE "10".
013300     05      CONFIGF-STATUS      PIC X(02).
013400          88 CONFIGF-OK                      VALUE "00".
013500          88 CONFIGF-EOF                     VALUE "10".
013600     05      TRADEJRNL-STATUS    PIC X(02).
013700          88 TRADEJRNL-OK                    VALUE "00".
013800     05      TRADELOG-STATUS     PIC X(02).
013900          88 TRADELOG-OK                     VALUE "00".
014000     05      SUMMARY-STATUS      PIC X(02).
014100          88 SUMMARY-OK                      VALUE "00".
014200
014300     05      PRG-STATUS          PIC 9.
014400          88 PRG-OK                          VALUE ZERO.
014500          88 PRG-ABBRUCH                     VALUE 2.
014600
014700     05      POSITIE-FLAG        PIC 9       VALUE ZERO.
014800          88 POSITIE-FLAT                    VALUE ZERO.
014900          88 POSITIE-OPEN                    VALUE 1.
015000
015100     05      FIRST-PASS-FLAG     PIC 9       VALUE ZERO.
015200          88 FIRST-MONITOR-PASS              VALUE 1.
015300
015400     05      EXIT-NOW-FLAG       PIC 9       VALUE ZERO.
015500          88 EXIT-REQUESTED                  VALUE 1.
015600
015700     05      DAG-OVER-FLAG       PIC 9       VALUE ZERO.
015800          88 DAG-OVER                        VALUE 1.
015900
016000     05      LAST-EXIT-KNOWN     PIC 9       VALUE ZERO.
016100          88 THERE-WAS-AN-EXIT                VALUE 1.
016200
016300*--------------------------------------------------------------------*
016400* weitere Arbeitsfelder
016500*--------------------------------------------------------------------*
016600 01          WORK-FELDER.
016700     05      W-MARGINS           PIC S9(09)V99     VALUE 250000.00.
016720     05      W-MARGINS-R REDEFINES W-MARGINS.
016740         10  W-MARGINS-INT        PIC S9(09).
016760         10  W-MARGINS-DEC        PIC V99.
016800     05      W-PNL-TODAY         PIC S9(09)V99     VALUE ZERO.
016900     05      W-HOLIDAY-TABLE.
017000          10 W-HOLIDAY           PIC 9(08) OCCURS 10 TIMES
017100                                  INDEXED BY W-HDX.
017200     05      W-HOLIDAY-COUNT     PIC S9(04) COMP    VALUE ZERO.
017300
017400     05      W-POS-DIRECTION     PIC  X(04)         VALUE SPACES.
017500     05      W-POS-STRATEGY      PIC  X(08)         VALUE SPACES.
017600     05      W-POS-ENTRY-PRICE   PIC S9(07)V99      VALUE ZERO.
017700     05      W-POS-SL            PIC S9(07)V99      VALUE ZERO.
017800     05      W-POS-TARGET        PIC S9(07)V99      VALUE ZERO.
017900     05      W-POS-ENTRY-DATE    PIC  9(08)         VALUE ZERO.
017920     05      W-POS-ENTRY-DATE-R REDEFINES W-POS-ENTRY-DATE.
017940         10  W-POS-ENTRY-CCYY    PIC 9(04).
017960         10  W-POS-ENTRY-MM      PIC 9(02).
017980         10  W-POS-ENTRY-DD      PIC 9(02).
018000     05      W-POS-ENTRY-TIME    PIC  9(06)         VALUE ZERO.
018100     05      W-POS-ENTRY-IDX     PIC S9(04) COMP     VALUE ZERO.
018200     05      W-POS-LOTS          PIC  9(03)          VALUE ZERO.
018300
018400     05      W-LAST-EXIT-DATE    PIC  9(08)         VALUE ZERO.
018500     05      W-LAST-EXIT-TIME    PIC  9(06)         VALUE ZERO.
018600     05      W-LAST-EXIT-PRICE   PIC S9(07)V99      VALUE ZERO.
018700
018800     05      W-DEC-VALID-FLAG    PIC 9              VALUE ZERO.
018900          88 W-DEC-VALID                            VALUE 1.
019000     05      W-DEC-DIRECTION     PIC  X(04)         VALUE SPACES.
019100     05      W-DEC-STRATEGY      PIC  X(08)         VALUE SPACES.
019200     05      W-DEC-ENTRY         PIC S9(07)V99      VALUE ZERO.
019300     05      W-DEC-SL            PIC S9(07)V99      VALUE ZERO.
019400     05      W-DEC-TARGET        PIC S9(07)V99      VALUE ZERO.
019500     05      W-DEC-REASON        PIC  X(20)         VALUE SPACES.
019600
019700     05      W-ATR-SUM           PIC S9(09)V9999    VALUE ZERO.
019800     05      W-ATR-CNT           PIC S9(04) COMP     VALUE ZERO.
019900     05      W-ATR-AVG           PIC S9(05)V9999    VALUE ZERO.
020000
020100     05      W-EXIT-PRICE        PIC S9(07)V99      VALUE ZERO.
020200     05      W-EXIT-PNL          PIC S9(07)V99      VALUE ZERO.
020300
020400     05      W-SUM-TRADES        PIC  9(05)         VALUE ZERO.
020500     05      W-SUM-PNL           PIC S9(09)V99      VALUE ZERO.
020520     05      W-SUM-PNL-R REDEFINES W-SUM-PNL.
020540         10  W-SUM-PNL-INT        PIC S9(09).
020560         10  W-SUM-PNL-DEC        PIC V99.
020600     05      W-SUM-AVGWIN        PIC S9(07)V99      VALUE ZERO.
020700     05      W-SUM-AVGLOSS       PIC S9(07)V99      VALUE ZERO.
020800     05      W-SUM-WINSPNL       PIC S9(09)V99      VALUE ZERO.
020900     05      W-SUM-LOSSPNL       PIC S9(09)V99      VALUE ZERO.
021000     05      W-SUM-WINPCT        PIC  9(03)V99      VALUE ZERO.
021100     05      W-TODAY-DATE        PIC  9(08)         VALUE ZERO.
021200
021300*--------------------------------------------------------------------*
021400* Parameter fuer Untermodulaufrufe: Praefix P
021500*--------------------------------------------------------------------*
021600 01          PARAMETER-FELDER.
021700     05      P-DUMMY             PIC X(02).
021800
021900*-->   Uebergabe an TRDIND0M / TRDLEV0M (arbeiten direkt auf der
022000*      EXTERNAL Kerzentabelle, kein Nutzdatenblock notwendig)
022100 01     LINK-TBL-REC.
022200    05  LINK-TBL-RC              PIC S9(04) COMP.
022300
022400*-->   Uebergabe an TRDVWP0M / TRDORB0M (Entry-Regel je Kerze)
022500 01     LINK-RULE-REC.
022600    05  LINK-RULE-HDR.
022700     10 LINK-RULE-IDX            PIC S9(04) COMP.
022800     10 LINK-RULE-RC             PIC S9(04) COMP.
022900    05  LINK-RULE-DATA.
023000     10 LINK-RULE-VALID          PIC  9.
023100     10 LINK-RULE-DIRECTION      PIC  X(04).
023200     10 LINK-RULE-STRATEGY       PIC  X(08).
023300     10 LINK-RULE-ENTRY          PIC S9(07)V99.
023400     10 LINK-RULE-SL             PIC S9(07)V99.
023500     10 LINK-RULE-TARGET         PIC S9(07)V99.
023600     10 LINK-RULE-REASON         PIC  X(20).
023700     10 LINK-RULE-CFG.
023800        15 LINK-RULE-ENTRYBUF    PIC S9(03)V99.
023900        15 LINK-RULE-VWAPDEV     PIC S9(01)V9(04).
024000        15 LINK-RULE-RRTHRESH    PIC S9(01)V99.
024100
024200*-->   Uebergabe an TRDFLT0M (Entscheidungsfilter)
024300 01     LINK-FLT-REC.
024400    05  LINK-FLT-HDR.
024500     10 LINK-FLT-IDX             PIC S9(04) COMP.
024600     10 LINK-FLT-RC              PIC S9(04) COMP.
024700    05  LINK-FLT-DATA.
024800     10 LINK-FLT-DIRECTION       PIC  X(04).
024900     10 LINK-FLT-ENTRY           PIC S9(07)V99.
025000     10 LINK-FLT-HAS-LAST-EXIT   PIC  9.
025100     10 LINK-FLT-LAST-EXIT-TIME  PIC  9(06).
025200     10 LINK-FLT-LAST-EXIT-PRICE PIC S9(07)V99.
025300     10 LINK-FLT-COOLDOWN-MINS   PIC  9(03).
025400     10 LINK-FLT-PASSED          PIC  9.
025500     10 LINK-FLT-REASON          PIC  X(20).
025600
025700*-->   Uebergabe an TRDEXE0M (Orderausfuehrung / Netto-P&L)
025800 01     LINK-EXE-REC.
025900    05  LINK-EXE-HDR.
026000     10 LINK-EXE-FUNCTION        PIC  X(08).
026100     10 LINK-EXE-RC              PIC S9(04) COMP.
026200    05  LINK-EXE-DATA.
026300     10 LINK-EXE-DIRECTION       PIC  X(04).
026400     10 LINK-EXE-ENTRY           PIC S9(07)V99.
026500     10 LINK-EXE-EXIT-PRC        PIC S9(07)V99.
026600     10 LINK-EXE-SL              PIC S9(07)V99.
026700     10 LINK-EXE-TARGET          PIC S9(07)V99.
026800     10 LINK-EXE-ATR             PIC S9(05)V9999.
026900     10 LINK-EXE-LOTS            PIC  9(03).
027000     10 LINK-EXE-QTY             PIC  9(07).
027100     10 LINK-EXE-ENTRY-IDX       PIC S9(04) COMP.
027200     10 LINK-EXE-NET-PNL         PIC S9(07)V99.
027300
027400*-->   Uebergabe an TRDSLM0M (Nachfuehrung Stop-Loss)
027500 01     LINK-SLM-REC.
027600    05  LINK-SLM-HDR.
027700     10 LINK-SLM-RC              PIC S9(04) COMP.
027800    05  LINK-SLM-DATA.
027900     10 LINK-SLM-DIRECTION       PIC  X(04).
028000     10 LINK-SLM-ENTRY-TIME      PIC  9(06).
028100     10 LINK-SLM-CAND-TIME       PIC  9(06).
028200     10 LINK-SLM-ENTRY           PIC S9(07)V99.
028300     10 LINK-SLM-PRICE           PIC S9(07)V99.
028400     10 LINK-SLM-ATR             PIC S9(05)V9999.
028500     10 LINK-SLM-TARGET          PIC S9(07)V99.
028600     10 LINK-SLM-SL              PIC S9(07)V99.
028700
028800*-->   Uebergabe an TRDJRN0M (Journalverwaltung / Berichte)
028900 01     LINK-JRN-REC.
029000    05  LINK-JRN-HDR.
029100     10 LINK-JRN-FUNCTION        PIC  X(08).
029200     10 LINK-JRN-RC              PIC S9(04) COMP.
029300    05  LINK-JRN-DATA.
029400     10 LINK-JRN-DATE            PIC  9(08).
029500     10 LINK-JRN-TIME            PIC  9(06).
029600     10 LINK-JRN-TYPE            PIC  X(04).
029700     10 LINK-JRN-PRICE           PIC S9(07)V99.
029800     10 LINK-JRN-SL              PIC S9(07)V99.
029900     10 LINK-JRN-EXITED          PIC  X(01).
030000     10 LINK-JRN-PNL             PIC S9(07)V99.
030100     10 LINK-JRN-STRATEGY        PIC  X(08).
030200     10 LINK-JRN-SYMBOL          PIC  X(20).
030300     10 LINK-JRN-EXIT-PRICE      PIC S9(07)V99.
030400     10 LINK-JRN-EXIT-DATE       PIC  9(08).
030500     10 LINK-JRN-EXIT-TIME       PIC  9(06).
030600     10 LINK-JRN-LOTS            PIC  9(03).
030700     10 LINK-JRN-TRADE-ID-OUT    PIC  9(06).
030800     10 LINK-JRN-PNL-OUT         PIC S9(09)V99.
030900     10 LINK-JRN-TRADES-OUT      PIC  9(05).
031000     10 LINK-JRN-AVGWIN-OUT      PIC S9(07)V99.
031100     10 LINK-JRN-AVGLOSS-OUT     PIC S9(07)V99.
031200     10 LINK-JRN-WINSPNL-OUT     PIC S9(09)V99.
031300     10 LINK-JRN-LOSSPNL-OUT     PIC S9(09)V99.
031400     10 LINK-JRN-WINPCT-OUT      PIC  9(03)V99.
031500
031600*--------------------------------------------------------------------*
031700* EXTERNAL Tabellenbereiche - gemeinsam mit den Modulen
031800*--------------------------------------------------------------------*
031900     COPY TRDCTBLC.
032000     COPY TRDSTRC.
032100     COPY TRDTRNE.
032200
032300 01          SUM-PRINT-AREA.
032400     COPY TRDSUMC.
032500
032600 PROCEDURE DIVISION.
032700******************************************************************
032800* Steuerungs-Paragraph
032900******************************************************************
033000 A100-STEUERUNG.
033100     IF  SHOW-VERSION
033200         DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
033300         STOP RUN
033400     END-IF
033500
033600     PERFORM B000-VORLAUF THRU B000-EXIT
033700     IF  PRG-ABBRUCH
033800         GO TO A100-ENDE
033900     END-IF
034000
034100     PERFORM C100-TAGESSCHLEIFE THRU C100-EXIT
034200
034300     PERFORM E100-TAGESABSCHLUSS THRU E100-EXIT
034400
034500 A100-ENDE.
034600     PERFORM B090-NACHLAUF THRU B090-EXIT
034700     STOP RUN.
034800
034900******************************************************************
035000* Vorlauf: Dateien oeffnen, Parameter laden, Kerzentabelle und
035100* Indikatoren/Strategielevel aufbauen lassen
035200******************************************************************
035300 B000-VORLAUF.
035400     PERFORM C000-INIT THRU C000-EXIT
035500     PERFORM B010-OPEN-FILES THRU B010-EXIT
035600     IF  PRG-ABBRUCH
035700         GO TO B000-EXIT
035800     END-IF
035900
036000     PERFORM B020-READ-CONFIG THRU B020-EXIT
036100     PERFORM B030-BERECHNE-LOTS THRU B030-EXIT
036200     PERFORM B100-LOAD-CANDLES THRU B100-EXIT
036300     IF  PRG-ABBRUCH
036400         GO TO B000-EXIT
036500     END-IF
036600
036700     MOVE LOW-VALUE              TO LINK-TBL-RC
036800     CALL "TRDIND0M" USING LINK-TBL-REC
036900     CALL "TRDLEV0M" USING LINK-TBL-REC CONFIG-RECORD
037000 B000-EXIT.
037100     EXIT.
037200
037300******************************************************************
037400* Dateien eroeffnen
037500******************************************************************
037600 B010-OPEN-FILES.
037700     OPEN INPUT  CANDLES
037800     MOVE "00"                   TO CANDLES-STATUS
037900     OPEN INPUT  CONFIGF
038000     MOVE "00"                   TO CONFIGF-STATUS
038100     OPEN OUTPUT TRADEJRNL
038200     OPEN OUTPUT TRADELOG
038300     OPEN OUTPUT SUMMARY
038400 B010-EXIT.
038500     EXIT.
038600
038700******************************************************************
038800* Parameterdatei lesen - liegt sie nicht vor, bleiben die in
038900* C000-INIT gesetzten Arbeitsvorgaben gueltig (CFG-Defaults)
039000******************************************************************
039100 B020-READ-CONFIG.
039200     READ CONFIGF
039300         AT END
039400            SET CONFIGF-EOF      TO TRUE
039500     END-READ
039600     IF  CONFIGF-OK
039700         MOVE CFG-MARGINS        TO W-MARGINS
039800     END-IF
039900 B020-EXIT.
040000     EXIT.
040100
040200******************************************************************
040300* Lots = max(1, margins / 250000 ganzzahlig)
040400******************************************************************
040500 B030-BERECHNE-LOTS.
040600     COMPUTE C18-MARGINS-X100 =
040700             W-MARGINS / K-MARGIN-UNIT
040800     MOVE C18-MARGINS-X100       TO C4-LOTS
040900     IF  C4-LOTS < 1
041000         MOVE 1                  TO C4-LOTS
041100     END-IF
041200 B030-EXIT.
041300     EXIT.
041400
041500******************************************************************
041600* Kerzentabelle aus TRDCANDL aufbauen - mindestens 15 Kerzen,
041700* sonst Programmabbruch ("zu wenig Daten")
041800******************************************************************
041900 B100-LOAD-CANDLES.
042000     MOVE ZERO                   TO CT-CANDLE-COUNT
042100     READ CANDLES
042200         AT END
042300            SET CANDLES-EOF      TO TRUE
042400     END-READ
042500     PERFORM B110-NAECHSTE-KERZE THRU B110-EXIT
042600         UNTIL CANDLES-EOF
042700            OR CT-CANDLE-COUNT NOT < CT-MAX-CANDLES
042800
042900     IF  CT-CANDLE-COUNT < K-MIN-CANDLES
043000         DISPLAY "TRDDRV0O: ZU WENIG KERZEN EINGELESEN - ABBRUCH"
043100         SET PRG-ABBRUCH          TO TRUE
043200     END-IF
043300 B100-EXIT.
043400     EXIT.
043500
043600 B110-NAECHSTE-KERZE.
043700     ADD  1                      TO CT-CANDLE-COUNT
043800     MOVE CAND-DATE               TO CT-DATE   (CT-CANDLE-COUNT)
043900     MOVE CAND-TIME               TO CT-TIME   (CT-CANDLE-COUNT)
044000     MOVE CAND-OPEN                TO CT-OPEN   (CT-CANDLE-COUNT)
044100     MOVE CAND-HIGH                TO CT-HIGH   (CT-CANDLE-COUNT)
044200     MOVE CAND-LOW                 TO CT-LOW    (CT-CANDLE-COUNT)
044300     MOVE CAND-CLOSE               TO CT-CLOSE  (CT-CANDLE-COUNT)
044400     MOVE CAND-VOLUME               TO CT-VOLUME (CT-CANDLE-COUNT)
044500     READ CANDLES
044600         AT END
044700            SET CANDLES-EOF      TO TRUE
044800     END-READ
044900 B110-EXIT.
045000     EXIT.
045100
045200******************************************************************
045300* Tagesschleife ueber alle eingelesenen Kerzen - solange Markt
045400* offen, keine Position offen: Entscheidung und Ausfuehrung;
045500* Position offen: Nachfuehrungsschleife (D100)
045600******************************************************************
045700 C100-TAGESSCHLEIFE.
045800     MOVE 1                      TO C4-I1
045900     PERFORM C110-EINE-KERZE THRU C110-EXIT
046000         UNTIL C4-I1 > CT-CANDLE-COUNT
046100            OR DAG-OVER
046200 C100-EXIT.
046300     EXIT.
046400
046500 C110-EINE-KERZE.
046600     SET  CT-IDX                 TO C4-I1
046700     IF  CT-TIME (C4-I1) >= K-CUTOFF
046800         SET DAG-OVER             TO TRUE
046900         GO TO C110-EXIT
047000     END-IF
047100
047200     PERFORM C120-MARKT-OFFEN THRU C120-EXIT
047300     IF  NOT W-DEC-VALID
047400     AND POSITIE-FLAT
047500         GO TO C110-WEITER
047600     END-IF
047700
047800     IF  POSITIE-OPEN
047900         PERFORM D100-NACHFUEHRUNG THRU D100-EXIT
048000         GO TO C110-WEITER
048100     END-IF
048200
048300*    --> Tagesverlustgrenze pruefen
048400     IF  W-PNL-TODAY < CFG-MAX-DAILY-LOSS
048500         PERFORM H100-TAGESPROTOKOLL THRU H100-EXIT
048600         SET DAG-OVER             TO TRUE
048700         GO TO C110-EXIT
048800     END-IF
048900
049000*    --> Cooldown nach letztem Ausstieg pruefen
049100     IF  THERE-WAS-AN-EXIT
049200         PERFORM U100-SEKUNDEN-DIFF THRU U100-EXIT
049300         IF  C4-SECGAP < CFG-COOLDOWN-MINS * 60
049400             GO TO C110-WEITER
049500         END-IF
049600     END-IF
049700
049800     PERFORM C200-ENTSCHEIDUNG THRU C200-EXIT
049900     IF  NOT W-DEC-VALID
050000         GO TO C110-WEITER
050100     END-IF
050200
050300*    --> Late-Session-Filter ab 14:30 Uhr - nur bei hoher ATR
050400     IF  CT-TIME (C4-I1) >= K-LATE-GATE
050500         PERFORM U200-ATR-DURCHSCHNITT THRU U200-EXIT
050600         IF  CI-ATR-MISS (C4-I1) = 1
050700         OR  CI-ATR      (C4-I1) < (W-ATR-AVG * 1.2)
050800             GO TO C110-WEITER
050900         END-IF
051000     END-IF
051100
051200     PERFORM C300-ORDER-AUFGEBEN THRU C300-EXIT
051300
051400 C110-WEITER.
051500     ADD  1                      TO C4-I1
051600 C110-EXIT.
051700     EXIT.
051800
051900******************************************************************
052000* Marktkalender - Wochentag, Feiertagsliste, Uhrzeitfenster
052100******************************************************************
052200 C120-MARKT-OFFEN.
052300     MOVE ZERO                   TO W-DEC-VALID-FLAG
052400     IF  CT-TIME (C4-I1) < K-SL-OPEN
052500     OR  CT-TIME (C4-I1) > K-MKT-CLOSE
052600         GO TO C120-EXIT
052700     END-IF
052800
052900     COMPUTE C4-WDAY = FUNCTION MOD (
053000             FUNCTION INTEGER-OF-DATE (CT-DATE (C4-I1)) + 1 , 7)
053100     IF  C4-WDAY = 1 OR C4-WDAY = 2
053200         GO TO C120-EXIT
053300     END-IF
053400
053500     SET  W-HDX                  TO 1
053600     SEARCH W-HOLIDAY
053700         AT END
053800             CONTINUE
053900         WHEN W-HOLIDAY (W-HDX) = CT-DATE (C4-I1)
054000             GO TO C120-EXIT
054100     END-SEARCH
054200
054300     MOVE 1                      TO W-DEC-VALID-FLAG
054400 C120-EXIT.
054500     EXIT.
054600
054700******************************************************************
054800* Entscheidung - Strategie anwenden und Entscheidungsfilter
054900******************************************************************
055000 C200-ENTSCHEIDUNG.
055100     MOVE ZERO                   TO W-DEC-VALID-FLAG
055200     PERFORM C210-STRATEGIE-WAHL THRU C210-EXIT
055300
055400     MOVE C4-I1                  TO LINK-RULE-IDX
055500     MOVE CFG-ENTRY-BUFFER        TO LINK-RULE-ENTRYBUF
055600     MOVE CFG-VWAP-DEV            TO LINK-RULE-VWAPDEV
055700     MOVE CFG-VWAP-RR-THRESH      TO LINK-RULE-RRTHRESH
055800     MOVE ZERO                   TO LINK-RULE-VALID
055900
056000     IF  W-DEC-STRATEGY = "VWAPREV"
056100         CALL "TRDVWP0M" USING LINK-RULE-REC
056200     ELSE
056300         CALL "TRDORB0M" USING LINK-RULE-REC
056400     END-IF
056500
056600     IF  LINK-RULE-VALID NOT = 1
056700         GO TO C200-EXIT
056800     END-IF
056900
057000     MOVE LINK-RULE-DIRECTION     TO LINK-FLT-DIRECTION
057100     MOVE LINK-RULE-ENTRY         TO LINK-FLT-ENTRY
057200     MOVE C4-I1                   TO LINK-FLT-IDX
057300     MOVE LAST-EXIT-KNOWN           TO LINK-FLT-HAS-LAST-EXIT
057400     MOVE W-LAST-EXIT-TIME         TO LINK-FLT-LAST-EXIT-TIME
057500     MOVE W-LAST-EXIT-PRICE        TO LINK-FLT-LAST-EXIT-PRICE
057600     MOVE CFG-COOLDOWN-MINS        TO LINK-FLT-COOLDOWN-MINS
057700     CALL "TRDFLT0M" USING LINK-FLT-REC
057800     IF  LINK-FLT-PASSED NOT = 1
057900         GO TO C200-EXIT
058000     END-IF
058100
058200     MOVE 1                        TO W-DEC-VALID-FLAG
058300     MOVE LINK-RULE-DIRECTION      TO W-DEC-DIRECTION
058400     MOVE LINK-RULE-STRATEGY       TO W-DEC-STRATEGY
058500     MOVE LINK-RULE-ENTRY          TO W-DEC-ENTRY
058600     MOVE LINK-RULE-SL             TO W-DEC-SL
058700     MOVE LINK-RULE-TARGET         TO W-DEC-TARGET
058800 C200-EXIT.
058900     EXIT.
059000
059100******************************************************************
059200* Strategie des Tages ermitteln - ADAPTIVE aus Tagesstrategie-
059300* tabelle (Default VWAPREV), FIXED aus Parameterdatei
059400******************************************************************
059500 C210-STRATEGIE-WAHL.
059600     MOVE "VWAPREV"                TO W-DEC-STRATEGY
059700     IF  CFG-STRATEGY-MODE = "FIXED"
059800         MOVE CFG-STRATEGY-NAME     TO W-DEC-STRATEGY
059900         GO TO C210-EXIT
060000     END-IF
060100
060200     SET  SM-IDX                   TO 1
060300     SEARCH SM-DAY
060400         AT END
060500             CONTINUE
060600         WHEN SM-DATE (SM-IDX) = CT-DATE (C4-I1)
060700             MOVE SM-STRATEGY (SM-IDX) TO W-DEC-STRATEGY
060800     END-SEARCH
060900 C210-EXIT.
061000     EXIT.
061100
061200******************************************************************
061300* Order aufgeben - TRDEXE0M ruft Eintrag ins Positionsgedaechtnis
061400* und schreibt den Eintrags-Journalsatz
061500******************************************************************
061600 C300-ORDER-AUFGEBEN.
061700     MOVE "PLACE"                  TO LINK-EXE-FUNCTION
061800     MOVE W-DEC-DIRECTION          TO LINK-EXE-DIRECTION
061900     MOVE W-DEC-ENTRY              TO LINK-EXE-ENTRY
062000     MOVE W-DEC-SL                 TO LINK-EXE-SL
062100     MOVE W-DEC-TARGET             TO LINK-EXE-TARGET
062200     MOVE CI-ATR (C4-I1)           TO LINK-EXE-ATR
062300     MOVE C4-LOTS                  TO LINK-EXE-LOTS
062400     COMPUTE LINK-EXE-QTY = CFG-TRADE-QTY * C4-LOTS
062500     MOVE C4-I1                    TO LINK-EXE-ENTRY-IDX
062600     CALL "TRDEXE0M" USING LINK-EXE-REC
062700
062800     SET  POSITIE-OPEN             TO TRUE
062900     SET  FIRST-MONITOR-PASS       TO TRUE
063000     MOVE W-DEC-DIRECTION          TO W-POS-DIRECTION
063100     MOVE W-DEC-STRATEGY           TO W-POS-STRATEGY
063200     MOVE LINK-EXE-ENTRY           TO W-POS-ENTRY-PRICE
063300     MOVE LINK-EXE-SL              TO W-POS-SL
063400     MOVE LINK-EXE-TARGET          TO W-POS-TARGET
063500     MOVE CT-DATE (C4-I1)          TO W-POS-ENTRY-DATE
063600     MOVE CT-TIME (C4-I1)          TO W-POS-ENTRY-TIME
063700     MOVE C4-I1                    TO W-POS-ENTRY-IDX
063800     MOVE C4-LOTS                  TO W-POS-LOTS
063900
064000     MOVE "APPEND"                 TO LINK-JRN-FUNCTION
064100     MOVE CT-DATE (C4-I1)          TO LINK-JRN-DATE
064200     MOVE CT-TIME (C4-I1)          TO LINK-JRN-TIME
064300     MOVE W-DEC-DIRECTION          TO LINK-JRN-TYPE
064400     MOVE LINK-EXE-ENTRY           TO LINK-JRN-PRICE
064500     MOVE LINK-EXE-SL              TO LINK-JRN-SL
064600     MOVE "N"                      TO LINK-JRN-EXITED
064700     MOVE ZERO                     TO LINK-JRN-PNL
064800     MOVE W-DEC-STRATEGY           TO LINK-JRN-STRATEGY
064900     MOVE CFG-SYMBOL               TO LINK-JRN-SYMBOL
065000     MOVE ZERO                     TO LINK-JRN-EXIT-PRICE
065100     MOVE CT-DATE (C4-I1)          TO LINK-JRN-EXIT-DATE
065200     MOVE CT-TIME (C4-I1)          TO LINK-JRN-EXIT-TIME
065300     MOVE C4-LOTS                  TO LINK-JRN-LOTS
065400     CALL "TRDJRN0M" USING LINK-JRN-REC
065500     PERFORM U300-SCHREIBE-JOURNAL THRU U300-EXIT
065600 C300-EXIT.
065700     EXIT.
065800
065900******************************************************************
066000* Nachfuehrungsschleife - Stop-Loss nachziehen, Ausstiegstest,
066100* einmaliger Health-Check nach Einstieg
066200******************************************************************
066300 D100-NACHFUEHRUNG.
066400     MOVE ZERO                     TO EXIT-NOW-FLAG
066500
066600     MOVE W-POS-DIRECTION          TO LINK-SLM-DIRECTION
066700     MOVE W-POS-ENTRY-TIME          TO LINK-SLM-ENTRY-TIME
066800     MOVE CT-TIME (C4-I1)           TO LINK-SLM-CAND-TIME
066900     MOVE W-POS-ENTRY-PRICE         TO LINK-SLM-ENTRY
067000     MOVE CT-CLOSE (C4-I1)          TO LINK-SLM-PRICE
067100     MOVE CI-ATR (C4-I1)            TO LINK-SLM-ATR
067200     MOVE W-POS-TARGET              TO LINK-SLM-TARGET
067300     MOVE W-POS-SL                  TO LINK-SLM-SL
067400     CALL "TRDSLM0M" USING LINK-SLM-REC
067500     MOVE LINK-SLM-SL               TO W-POS-SL
067600
067700     IF  (W-POS-DIRECTION = "SELL" AND
067800          CT-CLOSE (C4-I1) > W-POS-SL)
067900     OR  (W-POS-DIRECTION = "BUY " AND
068000          CT-CLOSE (C4-I1) < W-POS-SL)
068100         MOVE CT-CLOSE (C4-I1)      TO W-EXIT-PRICE
068200         MOVE 1                     TO EXIT-NOW-FLAG
068300     END-IF
068400
068500     IF  NOT EXIT-REQUESTED AND FIRST-MONITOR-PASS
068600         PERFORM D200-HEALTH-CHECK THRU D200-EXIT
068700     END-IF
068800     MOVE ZERO                      TO FIRST-PASS-FLAG
068900
069000     IF  EXIT-REQUESTED
069100         PERFORM D300-AUSSTIEG THRU D300-EXIT
069200     END-IF
069300 D100-EXIT.
069400     EXIT.
069500
069600******************************************************************
069700* Einmaliger Health-Check nach Einstieg - schwacher Verlauf der
069800* ersten 3 Folgekerzen fuehrt zum Ausstieg zum Einstiegskurs
069900******************************************************************
070000 D200-HEALTH-CHECK.
070100     MOVE "HEALTH"                  TO LINK-EXE-FUNCTION
070200     MOVE W-POS-ENTRY-IDX            TO LINK-EXE-ENTRY-IDX
070300     MOVE W-POS-DIRECTION            TO LINK-EXE-DIRECTION
070400     MOVE ZERO                       TO LINK-EXE-RC
070500     CALL "TRDEXE0M" USING LINK-EXE-REC
070600     IF  LINK-EXE-RC = 1
070700         MOVE W-POS-ENTRY-PRICE       TO W-EXIT-PRICE
070800         MOVE 1                       TO EXIT-NOW-FLAG
070900     END-IF
071000 D200-EXIT.
071100     EXIT.
071200
071300******************************************************************
071400* Ausstieg - Netto-P&L ermitteln, Margen fortschreiben, Journal
071500* schreiben, Position schliessen
071600******************************************************************
071700 D300-AUSSTIEG.
071800     MOVE "NETPNL"                  TO LINK-EXE-FUNCTION
071900     MOVE W-POS-DIRECTION            TO LINK-EXE-DIRECTION
072000     MOVE W-POS-ENTRY-PRICE          TO LINK-EXE-ENTRY
072100     MOVE W-EXIT-PRICE               TO LINK-EXE-EXIT-PRC
072200     MOVE W-POS-LOTS                 TO LINK-EXE-LOTS
072300     COMPUTE LINK-EXE-QTY = CFG-TRADE-QTY * W-POS-LOTS
072400     CALL "TRDEXE0M" USING LINK-EXE-REC
072500     MOVE LINK-EXE-NET-PNL           TO W-EXIT-PNL
072600
072700     ADD  W-EXIT-PNL                 TO W-MARGINS
072800     ADD  W-EXIT-PNL                 TO W-PNL-TODAY
072900
073000     MOVE "APPEND"                    TO LINK-JRN-FUNCTION
073100     MOVE CT-DATE (C4-I1)            TO LINK-JRN-DATE
073200     MOVE CT-TIME (C4-I1)            TO LINK-JRN-TIME
073300     MOVE W-POS-DIRECTION            TO LINK-JRN-TYPE
073400     MOVE W-POS-ENTRY-PRICE          TO LINK-JRN-PRICE
073500     MOVE W-POS-SL                   TO LINK-JRN-SL
073600     MOVE "Y"                        TO LINK-JRN-EXITED
073700     MOVE W-EXIT-PNL                 TO LINK-JRN-PNL
073800     MOVE W-POS-STRATEGY             TO LINK-JRN-STRATEGY
073900     MOVE CFG-SYMBOL                 TO LINK-JRN-SYMBOL
074000     MOVE W-EXIT-PRICE               TO LINK-JRN-EXIT-PRICE
074100     MOVE CT-DATE (C4-I1)            TO LINK-JRN-EXIT-DATE
074200     MOVE CT-TIME (C4-I1)            TO LINK-JRN-EXIT-TIME
074300     MOVE W-POS-LOTS                 TO LINK-JRN-LOTS
074400     CALL "TRDJRN0M" USING LINK-JRN-REC
074500     PERFORM U300-SCHREIBE-JOURNAL THRU U300-EXIT
074600
074700     SET  POSITIE-FLAT               TO TRUE
074800     SET  THERE-WAS-AN-EXIT          TO TRUE
074900     MOVE CT-DATE (C4-I1)            TO W-LAST-EXIT-DATE
075000     MOVE CT-TIME (C4-I1)            TO W-LAST-EXIT-TIME
075100     MOVE W-EXIT-PRICE               TO W-LAST-EXIT-PRICE
075200 D300-EXIT.
075300     EXIT.
075400
075500******************************************************************
075600* Tagesabschluss - Protokoll und Summenbericht
075700******************************************************************
075800 E100-TAGESABSCHLUSS.
075900     PERFORM H100-TAGESPROTOKOLL THRU H100-EXIT
076000     PERFORM H200-SUMMENBERICHT THRU H200-EXIT
076100 E100-EXIT.
076200     EXIT.
076300
076400******************************************************************
076500* Abschlussdatei TRDDAYLOG fuer alle heute geschlossenen
076600* Positionen befuellen (Aufruf H300 in TRDJRN0M liefert die
076700* Saetze aus der Journaltabelle)
076800******************************************************************
076900 H100-TAGESPROTOKOLL.
077000     MOVE CT-DATE (CT-CANDLE-COUNT)  TO W-TODAY-DATE
077100     MOVE "EODLOG"                   TO LINK-JRN-FUNCTION
077200     MOVE W-TODAY-DATE                TO LINK-JRN-DATE
077300     MOVE ZERO                        TO LINK-JRN-RC
077400     MOVE 1                           TO TJ-IDX
077500     PERFORM H110-EINE-ZEILE THRU H110-EXIT
077600         UNTIL TJ-IDX > TJ-ENTRY-COUNT
077700 H100-EXIT.
077800     EXIT.
077900
078000 H110-EINE-ZEILE.
078100     IF  TJ-EXITED (TJ-IDX) = "Y"
078200     AND TJ-DATE   (TJ-IDX) = W-TODAY-DATE
078300         INITIALIZE                   TRADE-LOG-RECORD
078400         MOVE TJ-DATE    (TJ-IDX)     TO TL-DATE
078500         MOVE TJ-TYPE    (TJ-IDX)     TO TL-ACTION
078600         MOVE TJ-PRICE   (TJ-IDX)     TO TL-ENTRY-PRC
078700         MOVE TJ-EXIT-PRICE (TJ-IDX)  TO TL-EXIT-PRC
078800         MOVE TJ-PNL     (TJ-IDX)     TO TL-PNL
078900         MOVE TJ-LOTS    (TJ-IDX)     TO TL-LOTS
079000         WRITE TRADE-LOG-RECORD
079100     END-IF
079200     SET  TJ-IDX                      UP BY 1
079300 H110-EXIT.
079400     EXIT.
079500
079600******************************************************************
079700* Summenbericht drucken - Totale aus TRDJRN0M H400
079800******************************************************************
079900 H200-SUMMENBERICHT.
080000     MOVE "SUMMARY"                   TO LINK-JRN-FUNCTION
080100     CALL "TRDJRN0M" USING LINK-JRN-REC
080200     MOVE LINK-JRN-TRADES-OUT         TO W-SUM-TRADES
080300     MOVE LINK-JRN-PNL-OUT            TO W-SUM-PNL
080400     MOVE LINK-JRN-AVGWIN-OUT         TO W-SUM-AVGWIN
080500     MOVE LINK-JRN-AVGLOSS-OUT        TO W-SUM-AVGLOSS
080600     MOVE LINK-JRN-WINSPNL-OUT        TO W-SUM-WINSPNL
080700     MOVE LINK-JRN-LOSSPNL-OUT        TO W-SUM-LOSSPNL
080800     MOVE LINK-JRN-WINPCT-OUT         TO W-SUM-WINPCT
080900
081000     MOVE W-TODAY-DATE                TO SL1-DATE
081100     WRITE SUMMARY-LINE               FROM SUM-LINE-1
081200     MOVE CFG-SYMBOL                  TO SL2-SYMBOL
081300     WRITE SUMMARY-LINE               FROM SUM-LINE-2
081400     MOVE W-SUM-TRADES                TO SL3-TRADES
081500     WRITE SUMMARY-LINE               FROM SUM-LINE-3
081600     MOVE W-SUM-PNL                   TO SL4-PNL
081700     WRITE SUMMARY-LINE               FROM SUM-LINE-4
081800     MOVE W-SUM-AVGWIN                TO SL5-AVGWIN
081900     WRITE SUMMARY-LINE               FROM SUM-LINE-5
082000     MOVE W-SUM-AVGLOSS               TO SL6-AVGLOSS
082100     WRITE SUMMARY-LINE               FROM SUM-LINE-6
082200     MOVE W-SUM-WINSPNL               TO SL7-WINSPNL
082300     WRITE SUMMARY-LINE               FROM SUM-LINE-7
082400     MOVE W-SUM-LOSSPNL               TO SL8-LOSSPNL
082500     WRITE SUMMARY-LINE               FROM SUM-LINE-8
082600     MOVE W-SUM-WINPCT                TO SL9-WINPCT
082700     WRITE SUMMARY-LINE               FROM SUM-LINE-9
082800 H200-EXIT.
082900     EXIT.
083000
083100******************************************************************
083200* Journalsatz nach TRDJOURN schreiben
083300******************************************************************
083400 U300-SCHREIBE-JOURNAL.
083500     MOVE LINK-JRN-DATE               TO TR-DATE
083600     MOVE LINK-JRN-TIME               TO TR-TIME
083700     MOVE LINK-JRN-TYPE                TO TR-TYPE
083800     MOVE LINK-JRN-PRICE               TO TR-PRICE
083900     MOVE LINK-JRN-SL                  TO TR-SL
084000     MOVE LINK-JRN-EXITED              TO TR-EXITED
084100     MOVE LINK-JRN-PNL                 TO TR-PNL
084200     MOVE LINK-JRN-STRATEGY            TO TR-STRATEGY
084300     MOVE LINK-JRN-SYMBOL              TO TR-SYMBOL
084400     MOVE LINK-JRN-EXIT-PRICE          TO TR-EXIT-PRICE
084500     MOVE LINK-JRN-EXIT-DATE           TO TR-EXIT-DATE
084600     MOVE LINK-JRN-EXIT-TIME           TO TR-EXIT-TIME
084700     MOVE LINK-JRN-LOTS                TO TR-LOTS
084800     MOVE LINK-JRN-TRADE-ID-OUT        TO TR-TRADE-ID
084900     WRITE TRADE-RECORD
085000 U300-EXIT.
085100     EXIT.
085200
085300******************************************************************
085400* Sekundenabstand aktuelle Kerze zu letztem Ausstieg
085500******************************************************************
085600 U100-SEKUNDEN-DIFF.
085700     COMPUTE C4-SECNOW =
085800             FUNCTION INTEGER-OF-DATE (CT-DATE (C4-I1)) * 86400 +
085900             (FUNCTION NUMVAL (CT-TIME (C4-I1)) )
086000     COMPUTE C4-SECEXIT =
086100             FUNCTION INTEGER-OF-DATE (W-LAST-EXIT-DATE) * 86400 +
086200             (FUNCTION NUMVAL (W-LAST-EXIT-TIME) )
086300     COMPUTE C4-SECGAP = C4-SECNOW - C4-SECEXIT
086400 U100-EXIT.
086500     EXIT.
086600
086700******************************************************************
086800* Durchschnitts-ATR ueber alle Kerzen mit bekannter ATR - fuer
086900* den Late-Session-Filter ab 14:30 Uhr
087000******************************************************************
087100 U200-ATR-DURCHSCHNITT.
087200     MOVE ZERO                        TO W-ATR-SUM
087300     MOVE ZERO                        TO W-ATR-CNT
087400     PERFORM U210-EINE-KERZE THRU U210-EXIT
087500         VARYING C4-I2 FROM 1 BY 1
087600         UNTIL C4-I2 > CT-CANDLE-COUNT
087700     IF  W-ATR-CNT > 0
087800         COMPUTE W-ATR-AVG = W-ATR-SUM / W-ATR-CNT
087900     ELSE
088000         MOVE ZERO                     TO W-ATR-AVG
088100     END-IF
088200 U200-EXIT.
088300     EXIT.
088400
088500 U210-EINE-KERZE.
088600     IF  CI-ATR-MISS (C4-I2) NOT = 1
088700         ADD CI-ATR (C4-I2)            TO W-ATR-SUM
088800         ADD 1                         TO W-ATR-CNT
088900     END-IF
089000 U210-EXIT.
089100     EXIT.
089200
089300******************************************************************
089400* Initialisierung von Feldern, Strukturen und Parameter-Defaults
089500******************************************************************
089600 C000-INIT.
089700     INITIALIZE SCHALTER
089800     INITIALIZE CONFIG-RECORD
089900     MOVE 1.50                        TO CFG-ORB-SL-FACTOR
090000     MOVE 4.00                        TO CFG-ORB-TGT-FACTOR
090100     MOVE 1.20                        TO CFG-VWAP-RR-THRESH
090200     MOVE "ADAPTIVE"                  TO CFG-STRATEGY-MODE
090300     MOVE "VWAPREV"                   TO CFG-STRATEGY-NAME
090400     MOVE 250000.00                   TO CFG-MARGINS
090500     MOVE ZERO                        TO CT-CANDLE-COUNT
090600                                          SM-DAY-COUNT
090700                                          TJ-ENTRY-COUNT
090800                                          W-PNL-TODAY
090900     MOVE 1                           TO TJ-NEXT-TRADE-ID
091000     MOVE ZERO                        TO W-HOLIDAY-COUNT
091100     SET  POSITIE-FLAT                TO TRUE
091200 C000-EXIT.
091300     EXIT.
091400
091500******************************************************************
091600* Nachlauf - Dateien schliessen
091700******************************************************************
091800 B090-NACHLAUF.
091900     CLOSE CANDLES
092000     CLOSE CONFIGF
092100     CLOSE TRADEJRNL
092200     CLOSE TRADELOG
092300     CLOSE SUMMARY
092400 B090-EXIT.
092500     EXIT.
092600
092700******************************************************************
092800* ENDE Source-Programm
092900******************************************************************
093000
