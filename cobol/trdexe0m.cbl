?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID. TRDEXE0M.
000500 AUTHOR.     R. ZIMMER.
000600 INSTALLATION. WSOFT RECHENZENTRUM.
000700 DATE-WRITTEN. 1990-02-14.
000800 DATE-COMPILED.
000900 SECURITY.   NUR FUER INTERNEN GEBRAUCH.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2024-02-13
001300* Letzte Version   :: A.00.04
001400* Kurzbeschreibung :: Orderverwaltung - Einstieg, Zielkurs aus
001500*                      ATR-Verlauf, Health-Check, Netto-P&L
001600* Auftrag          :: TRADEWIN-1 TRADEWIN-5 TRADEWIN-7
001700*                      12345678901234567
001800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers. | Datum    | von | Kommentar                             *
002200*-------|----------|-----|---------------------------------------*
002300*A.00.00|1990-02-14| rz  | Neuerstellung, nur Einstieg und
002400*       |          |     | Positionswert
002500*A.00.01|1994-06-30| bh  | Gebuehrenberechnung nach neuem Courtage-
002600*       |          |     | tarif eingebaut
002700*A.00.02|1998-11-20| kl  | Jahr-2000-Umstellung Datumsfelder
002800*A.00.03|2024-02-10| kl  | Zielkurs aus ATR-Median-Verlauf statt
002900*       |          |     | fester Regelwerte (TRADEWIN-5)
003000*A.00.04|2024-02-13| kl  | Einmaliger Health-Check nach Einstieg
003100*       |          |     | ergaenzt (TRADEWIN-7)
003200*----------------------------------------------------------------*
003300*
003400* Programmbeschreibung
003500* --------------------
003600* Vier Funktionen ueber den Funktionscode LINK-EXE-FUNCTION:
003700* PLACE  - Order aufgeben, Zielkurs aus dem laufenden ATR-Verlauf
003800*          dieses Laufs ableiten (Medianwert, Multiplikator 1.8
003900*          bzw. 2.5);
004000* HEALTH - einmaliger Verlaufscheck der ersten drei Folgekerzen
004100*          nach dem Einstieg;
004200* NETPNL - Netto-Gewinn/Verlust beim Ausstieg unter Abzug von
004300*          Courtage, STT, GST, SEBI-Gebuehr und Stempelsteuer.
004400* Der ATR-Verlauf wird ueber die Laufzeit des Programms in einer
004500* laufinternen Tabelle mitgefuehrt (kein EXTERNAL-Bereich - der
004600* Verlauf gehoert nur diesem Modul).
004700*
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     SWITCH-15 IS ANZEIGE-VERSION
005400         ON STATUS IS SHOW-VERSION
005500     CLASS ALPHNUM IS "0123456789"
005600                      "abcdefghijklmnopqrstuvwxyz"
005700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005800                      " .,;-_!$%&/=*+".
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500
006600 WORKING-STORAGE SECTION.
006700*--------------------------------------------------------------------*
006800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
006900*--------------------------------------------------------------------*
007000 01          COMP-FELDER.
007100     05      C4-I1               PIC S9(04) COMP.
007200     05      C4-I2               PIC S9(04) COMP.
007300     05      C4-N                PIC S9(04) COMP.
007400     05      C4-MEDIDX           PIC S9(04) COMP.
007500
007600*--------------------------------------------------------------------*
007700* Felder mit konstantem Inhalt: Praefix K
007800*--------------------------------------------------------------------*
007900 01          KONSTANTE-FELDER.
008000     05      K-MODUL              PIC X(08)         VALUE "TRDEXE0M".
008100     05      K-MAX-HIST           PIC S9(04) COMP    VALUE 2000.
008200     05      K-ATR-DEFAULT        PIC S9(05)V9999    VALUE 20.0000.
008300     05      K-MULT-LOW           PIC S9(01)V99      VALUE 1.80.
008400     05      K-MULT-HIGH          PIC S9(01)V99      VALUE 2.50.
008500     05      K-HEALTH-SPAN        PIC S9(04) COMP    VALUE 3.
008600     05      K-HEALTH-PCT         PIC S9(03)V99      VALUE 0.15.
008700     05      K-BROK-CAP           PIC S9(07)V99      VALUE 20.00.
008800     05      K-BROK-RATE          PIC S9(01)V9(04)   VALUE 0.0003.
008900     05      K-STT-RATE           PIC S9(01)V9(05)   VALUE 0.00025.
009000     05      K-GST-RATE           PIC S9(01)V99      VALUE 0.18.
009100     05      K-SEBI-RATE          PIC S9(01)V9(06)   VALUE 0.000001.
009200     05      K-STAMP-RATE         PIC S9(01)V9(05)   VALUE 0.00003.
009300
009400*----------------------------------------------------------------*
009500* Conditional-Felder
009600*----------------------------------------------------------------*
009700 01          SCHALTER.
009800     05      NOT-EVALUABLE-FLAG   PIC 9      VALUE ZERO.
009900          88 HEALTH-NOT-EVALUABLE            VALUE 1.
010000
010100*--------------------------------------------------------------------*
010200* weitere Arbeitsfelder
010300*--------------------------------------------------------------------*
010400 01          WORK-FELDER.
010500     05      W-ATR-EFF            PIC S9(05)V9999    VALUE ZERO.
010600     05      W-MEDIAN             PIC S9(05)V9999    VALUE ZERO.
010700     05      W-MULT               PIC S9(01)V99      VALUE ZERO.
010800     05      W-REF-PRICE          PIC S9(07)V99      VALUE ZERO.
010900     05      W-MOVE-PRICE         PIC S9(07)V99      VALUE ZERO.
011000     05      W-MOVE-PCT           PIC S9(03)V9999    VALUE ZERO.
011100     05      W-GROSS              PIC S9(09)V99      VALUE ZERO.
011200     05      W-GROSS-R REDEFINES W-GROSS.
011300         10  W-GROSS-INT          PIC S9(09).
011400         10  W-GROSS-DEC          PIC V99.
011500     05      W-TURNOVER           PIC S9(09)V99      VALUE ZERO.
011600     05      W-TURNOVER-R REDEFINES W-TURNOVER.
011700         10  W-TURNOVER-INT       PIC S9(09).
011800         10  W-TURNOVER-DEC       PIC V99.
011900     05      W-BROKERAGE          PIC S9(07)V9999    VALUE ZERO.
012000     05      W-STT                PIC S9(07)V9999    VALUE ZERO.
012100     05      W-GST                PIC S9(07)V9999    VALUE ZERO.
012200     05      W-SEBI               PIC S9(07)V9999    VALUE ZERO.
012300     05      W-STAMP              PIC S9(07)V9999    VALUE ZERO.
012400     05      W-CHARGES            PIC S9(07)V9999    VALUE ZERO.
012500     05      W-CHARGES-R REDEFINES W-CHARGES.
012600         10  W-CHARGES-INT        PIC S9(07).
012700         10  W-CHARGES-DEC        PIC V9999.
012800     05      W-TEMP-ATR           PIC S9(05)V9999    VALUE ZERO.
012900
013000*--------------------------------------------------------------------*
013100* ATR-Verlauf dieses Laufs - laufinterne Tabelle, nicht EXTERNAL
013200*--------------------------------------------------------------------*
013300 01          ATR-VERLAUF-BEREICH.
013400     05      AV-COUNT             PIC S9(04) COMP    VALUE ZERO.
013500     05      AV-ENTRY OCCURS 2000 TIMES
013600                       INDEXED BY AV-IDX.
013700         10  AV-ATR                PIC S9(05)V9999.
013800 01          ATR-SORTKOPIE-BEREICH.
013900     05      AS-ENTRY OCCURS 2000 TIMES
014000                       INDEXED BY AS-IDX.
014100         10  AS-ATR                PIC S9(05)V9999.
014200
014300*--------------------------------------------------------------------*
014400* Parameter fuer Untermodulaufrufe - COPY-Module
014500*--------------------------------------------------------------------*
014600     COPY TRDCTBLC.
014700
014800 LINKAGE SECTION.
014900 01     LINK-EXE-REC.
015000    05  LINK-EXE-HDR.
015100     10 LINK-EXE-FUNCTION        PIC  X(08).
015200     10 LINK-EXE-RC              PIC S9(04) COMP.
015300    05  LINK-EXE-DATA.
015400     10 LINK-EXE-DIRECTION       PIC  X(04).
015500     10 LINK-EXE-ENTRY           PIC S9(07)V99.
015600     10 LINK-EXE-EXIT-PRC        PIC S9(07)V99.
015700     10 LINK-EXE-SL              PIC S9(07)V99.
015800     10 LINK-EXE-TARGET          PIC S9(07)V99.
015900     10 LINK-EXE-ATR             PIC S9(05)V9999.
016000     10 LINK-EXE-LOTS            PIC  9(03).
016100     10 LINK-EXE-QTY             PIC  9(07).
016200     10 LINK-EXE-ENTRY-IDX       PIC S9(04) COMP.
016300     10 LINK-EXE-NET-PNL         PIC S9(07)V99.
016400
016500 PROCEDURE DIVISION USING LINK-EXE-REC.
016600******************************************************************
016700* Steuerungs-Paragraph - verzweigt nach Funktionscode
016800******************************************************************
016900 A100-STEUERUNG.
017000     IF  SHOW-VERSION
017100         DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
017200         EXIT PROGRAM
017300     END-IF
017400
017500     MOVE ZERO                       TO LINK-EXE-RC
017600
017700     IF  LINK-EXE-FUNCTION = "PLACE"
017800         PERFORM F100-PLACE-ORDER THRU F100-EXIT
017900     END-IF
018000     IF  LINK-EXE-FUNCTION = "HEALTH"
018100         PERFORM F500-HEALTH-CHECK THRU F500-EXIT
018200     END-IF
018300     IF  LINK-EXE-FUNCTION = "NETPNL"
018400         PERFORM F600-NET-PNL THRU F600-EXIT
018500     END-IF
018600
018700     EXIT PROGRAM.
018800
018900******************************************************************
019000* Order aufgeben - Zielkurs aus dem ATR-Verlauf ableiten
019100******************************************************************
019200 F100-PLACE-ORDER.
019300     PERFORM F200-ZIELKURS THRU F200-EXIT
019400     IF  LINK-EXE-DIRECTION = "BUY "
019500         COMPUTE LINK-EXE-TARGET ROUNDED =
019600                 LINK-EXE-ENTRY + W-MULT * W-ATR-EFF
019700     ELSE
019800         COMPUTE LINK-EXE-TARGET ROUNDED =
019900                 LINK-EXE-ENTRY - W-MULT * W-ATR-EFF
020000     END-IF
020100 F100-EXIT.
020200     EXIT.
020300
020400******************************************************************
020500* Zielkurs - ATR-EFF an den Verlauf anhaengen, Median bilden,
020600* Multiplikator 1.8 bzw. 2.5 nach Lage zum Median bestimmen
020700******************************************************************
020800 F200-ZIELKURS.
020900     MOVE LINK-EXE-ATR               TO W-ATR-EFF
021000     IF  W-ATR-EFF = ZERO
021100         MOVE K-ATR-DEFAULT           TO W-ATR-EFF
021200     END-IF
021300
021400     IF  AV-COUNT < K-MAX-HIST
021500         ADD 1                        TO AV-COUNT
021600         SET  AV-IDX                  TO AV-COUNT
021700         MOVE W-ATR-EFF                TO AV-ATR (AV-IDX)
021800     END-IF
021900
022000     PERFORM F210-SORTIERTE-KOPIE THRU F210-EXIT
022100
022200     COMPUTE C4-MEDIDX = AV-COUNT / 2
022300     IF  C4-MEDIDX < 1
022400         MOVE 1                       TO C4-MEDIDX
022500     END-IF
022600     SET  AS-IDX                      TO C4-MEDIDX
022700     MOVE AS-ATR (AS-IDX)              TO W-MEDIAN
022800
022900     IF  W-ATR-EFF < W-MEDIAN
023000         MOVE K-MULT-LOW               TO W-MULT
023100     ELSE
023200         MOVE K-MULT-HIGH              TO W-MULT
023300     END-IF
023400 F200-EXIT.
023500     EXIT.
023600
023700******************************************************************
023800* Sortierte Arbeitskopie des ATR-Verlaufs - einfaches Einsortieren,
023900* der Verlauf bleibt klein genug fuer einen Tageslauf
024000******************************************************************
024100 F210-SORTIERTE-KOPIE.
024200     MOVE ZERO                        TO C4-N
024300     PERFORM F220-EIN-WERT THRU F220-EXIT
024400         VARYING C4-I1 FROM 1 BY 1
024500         UNTIL C4-I1 > AV-COUNT
024600 F210-EXIT.
024700     EXIT.
024800
024900 F220-EIN-WERT.
025000     SET  AV-IDX                      TO C4-I1
025100     MOVE AV-ATR (AV-IDX)              TO W-TEMP-ATR
025200     ADD 1                             TO C4-N
025300     SET  AS-IDX                       TO C4-N
025400     MOVE W-TEMP-ATR                   TO AS-ATR (AS-IDX)
025500
025600     PERFORM F230-EINSORTIEREN THRU F230-EXIT
025700         VARYING C4-I2 FROM C4-N BY -1
025800         UNTIL C4-I2 = 1
025900 F220-EXIT.
026000     EXIT.
026100
026200 F230-EINSORTIEREN.
026300     SET  AS-IDX                       TO C4-I2
026400     IF  AS-ATR (AS-IDX) < AS-ATR (AS-IDX - 1)
026500         MOVE AS-ATR (AS-IDX)           TO W-TEMP-ATR
026600         MOVE AS-ATR (AS-IDX - 1)       TO AS-ATR (AS-IDX)
026700         MOVE W-TEMP-ATR                TO AS-ATR (AS-IDX - 1)
026800     ELSE
026900         MOVE 1                         TO C4-I2
027000     END-IF
027100 F230-EXIT.
027200     EXIT.
027300
027400******************************************************************
027500* Einmaliger Health-Check - Verlauf der ersten drei Folgekerzen
027600* gegenueber dem Einstiegskurs, Mindestausschlag 0.15 Prozent
027700******************************************************************
027800 F500-HEALTH-CHECK.
027900     MOVE ZERO                        TO NOT-EVALUABLE-FLAG
028000     MOVE ZERO                        TO LINK-EXE-RC
028100
028200     IF  LINK-EXE-ENTRY-IDX < 1
028300     OR  LINK-EXE-ENTRY-IDX > CT-CANDLE-COUNT
028400         SET  HEALTH-NOT-EVALUABLE     TO TRUE
028500         GO TO F500-EXIT
028600     END-IF
028700     IF  LINK-EXE-ENTRY-IDX + K-HEALTH-SPAN > CT-CANDLE-COUNT
028800         SET  HEALTH-NOT-EVALUABLE     TO TRUE
028900         GO TO F500-EXIT
029000     END-IF
029100
029200     SET  CT-IDX                      TO LINK-EXE-ENTRY-IDX
029300     MOVE CT-CLOSE (CT-IDX)            TO W-REF-PRICE
029400     MOVE CT-CLOSE (CT-IDX)            TO W-MOVE-PRICE
029500
029600     MOVE LINK-EXE-ENTRY-IDX            TO C4-I1
029700     PERFORM F510-EINE-FOLGEKERZE THRU F510-EXIT
029800         VARYING C4-I1 FROM C4-I1 BY 1
029900         UNTIL C4-I1 > LINK-EXE-ENTRY-IDX + K-HEALTH-SPAN
030000
030100     COMPUTE W-MOVE-PCT ROUNDED =
030200             FUNCTION ABS (W-MOVE-PRICE - W-REF-PRICE) /
030300             W-REF-PRICE * 100
030400
030500     IF  W-MOVE-PCT < K-HEALTH-PCT
030600         MOVE 1                        TO LINK-EXE-RC
030700     END-IF
030800 F500-EXIT.
030900     EXIT.
031000
031100 F510-EINE-FOLGEKERZE.
031200     SET  CT-IDX                       TO C4-I1
031300     IF  LINK-EXE-DIRECTION = "BUY "
031400         IF  CT-CLOSE (CT-IDX) > W-MOVE-PRICE
031500             MOVE CT-CLOSE (CT-IDX)      TO W-MOVE-PRICE
031600         END-IF
031700     ELSE
031800         IF  CT-CLOSE (CT-IDX) < W-MOVE-PRICE
031900             MOVE CT-CLOSE (CT-IDX)      TO W-MOVE-PRICE
032000         END-IF
032100     END-IF
032200 F510-EXIT.
032300     EXIT.
032400
032500******************************************************************
032600* Netto-P&L beim Ausstieg - Bruttoerfolg abzueglich Courtage,
032700* STT, GST, SEBI-Gebuehr und Stempelsteuer
032800******************************************************************
032900 F600-NET-PNL.
033000     COMPUTE W-TURNOVER =
033100             (LINK-EXE-ENTRY + LINK-EXE-EXIT-PRC) * LINK-EXE-QTY
033200
033300     IF  LINK-EXE-DIRECTION = "SELL"
033400         COMPUTE W-GROSS =
033500                 (LINK-EXE-ENTRY - LINK-EXE-EXIT-PRC) * LINK-EXE-QTY
033600     ELSE
033700         COMPUTE W-GROSS =
033800                 (LINK-EXE-EXIT-PRC - LINK-EXE-ENTRY) * LINK-EXE-QTY
033900     END-IF
034000
034100     IF  K-BROK-CAP < K-BROK-RATE * W-TURNOVER
034200         MOVE K-BROK-CAP                TO W-BROKERAGE
034300     ELSE
034400         COMPUTE W-BROKERAGE = K-BROK-RATE * W-TURNOVER
034500     END-IF
034600     MULTIPLY 2                        BY W-BROKERAGE
034700
034800     MOVE ZERO                         TO W-STT
034900     IF  LINK-EXE-DIRECTION = "SELL"
035000         COMPUTE W-STT =
035100                 K-STT-RATE * LINK-EXE-EXIT-PRC * LINK-EXE-QTY
035200     END-IF
035300
035400     COMPUTE W-GST = K-GST-RATE * W-BROKERAGE
035500     COMPUTE W-SEBI = K-SEBI-RATE * W-TURNOVER
035600
035700     MOVE ZERO                         TO W-STAMP
035800     IF  LINK-EXE-DIRECTION = "BUY "
035900         COMPUTE W-STAMP =
036000                 K-STAMP-RATE * LINK-EXE-ENTRY * LINK-EXE-QTY
036100     END-IF
036200
036300     COMPUTE W-CHARGES =
036400             W-BROKERAGE + W-STT + W-GST + W-SEBI + W-STAMP
036500
036600     COMPUTE LINK-EXE-NET-PNL ROUNDED = W-GROSS - W-CHARGES
036700 F600-EXIT.
036800     EXIT.
036900
037000******************************************************************
037100* ENDE Source-Programm
037200******************************************************************
037300
