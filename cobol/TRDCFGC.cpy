000100      *--------------------------------------------------------------*
000200      * TRDCFGC  -  Satzbild CONFIG-RECORD (Parameterdatei TRDCONFG) *
000300      *             Ein Satz je Lauf; fehlende Felder werden beim    *
000400      *             Einlesen mit den A100-Vorgabewerten belegt.      *
000500      *--------------------------------------------------------------*
000600      *A.00.00|2024-02-05| kl  | Neuerstellung fuer TRADEWIN-1
000700      *--------------------------------------------------------------*
000800        01          CONFIG-RECORD.
000900            05      CFG-ENTRY-BUFFER     PIC S9(03)V99.
001000            05      CFG-ORB-SL-FACTOR    PIC S9(01)V99.
001100            05      CFG-ORB-TGT-FACTOR   PIC S9(01)V99.
001200            05      CFG-VWAP-DEV         PIC S9(01)V9(04).
001300            05      CFG-VWAP-RR-THRESH   PIC S9(01)V99.
001400            05      CFG-TRADE-QTY        PIC  9(05).
001500            05      CFG-COOLDOWN-MINS    PIC  9(03).
001600            05      CFG-MAX-DAILY-LOSS   PIC S9(07)V99.
001700            05      CFG-STRATEGY-MODE    PIC  X(08).
001800            05      CFG-STRATEGY-NAME    PIC  X(08).
001900            05      CFG-MARGINS          PIC S9(09)V99.
002000            05      CFG-SYMBOL           PIC  X(20).
002100            05      FILLER               PIC  X(09).
002200
