?CONSULT $SYSTEM.SYSTEM.COBOLEX0
?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID. TRDVWP0M.
000500 AUTHOR.     K. LOHSE.
000600 INSTALLATION. WSOFT RECHENZENTRUM.
000700 DATE-WRITTEN. 1995-03-02.
000800 DATE-COMPILED.
000900 SECURITY.   NUR FUER INTERNEN GEBRAUCH.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2024-02-11
001300* Letzte Version   :: A.00.02
001400* Kurzbeschreibung :: Einstiegsregel VWAP-Reversion je Kerze
001500* Auftrag          :: TRADEWIN-1 TRADEWIN-4
001600*                      12345678901234567
001700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
001900*----------------------------------------------------------------*
002000* Vers. | Datum    | von | Kommentar                             *
002100*-------|----------|-----|---------------------------------------*
002200*A.00.00|1995-03-02| hg  | Neuerstellung
002300*A.00.01|1998-11-16| kl  | Jahr-2000-Umstellung Datumsfelder
002400*A.00.02|2024-02-11| kl  | Risk/Reward-Pruefung auf beiden Seiten
002500*       |          |     | symmetrisch gemacht (TRADEWIN-4, vorher
002600*       |          |     | Short-Zweig fehlerhaft invertiert)
002700*----------------------------------------------------------------*
002800*
002900* Programmbeschreibung
003000* --------------------
003100* Prueft eine einzelne Kerze der Kerzentabelle auf ein gueltiges
003200* Einstiegssignal der VWAP-Reversionsstrategie: schwache Kerze,
003300* fehlende Indikatoren und ATR-Untergrenze schliessen ein Signal
003400* aus; Long bei Ueberschreiten der oberen Abweichungsbande mit
003500* Trendbestaetigung durch EMA20, Short spiegelbildlich; beide
003600* Seiten verlangen ein Mindest-Chance-Risiko-Verhaeltnis.
003700*
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     SWITCH-15 IS ANZEIGE-VERSION
004400         ON STATUS IS SHOW-VERSION
004500     CLASS ALPHNUM IS "0123456789"
004600                      "abcdefghijklmnopqrstuvwxyz"
004700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004800                      " .,;-_!$%&/=*+".
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 WORKING-STORAGE SECTION.
005700*--------------------------------------------------------------------*
005800* Comp-Felder: Praefix Cn mit n = Anzahl Digits
005900*--------------------------------------------------------------------*
006000 01          COMP-FELDER.
006100     05      C4-IDX              PIC S9(04) COMP.
006200
006300*--------------------------------------------------------------------*
006400* Felder mit konstantem Inhalt: Praefix K
006500*--------------------------------------------------------------------*
006600 01          KONSTANTE-FELDER.
006700     05      K-MODUL             PIC X(08)          VALUE "TRDVWP0M".
006800     05      K-WEAK-RANGE        PIC S9(07)V99      VALUE 5.00.
006900     05      K-WEAK-BODY-FACT    PIC S9(01)V99      VALUE 0.25.
007000     05      K-ATR-PCT-FLOOR     PIC S9(01)V9(04)   VALUE 0.0001.
007100     05      K-ATR-FLOOR         PIC S9(07)V99      VALUE 5.00.
007200
007300*----------------------------------------------------------------*
007400* Conditional-Felder
007500*----------------------------------------------------------------*
007600 01          SCHALTER.
007700     05      WEAK-CANDLE-FLAG    PIC 9       VALUE ZERO.
007800          88 WEAK-CANDLE                     VALUE 1.
007900     05      MISSING-DATA-FLAG   PIC 9       VALUE ZERO.
008000          88 MISSING-DATA                    VALUE 1.
008100
008200*--------------------------------------------------------------------*
008300* weitere Arbeitsfelder
008400*--------------------------------------------------------------------*
008500 01          WORK-FELDER.
008600     05      W-TH-ABOVE          PIC S9(07)V9999    VALUE ZERO.
008620     05      W-TH-ABOVE-R REDEFINES W-TH-ABOVE.
008640         10  W-TH-ABOVE-INT       PIC S9(07).
008660         10  W-TH-ABOVE-DEC       PIC V9999.
008700     05      W-TH-BELOW          PIC S9(07)V9999    VALUE ZERO.
008800     05      W-ENTRY             PIC S9(07)V99      VALUE ZERO.
008820     05      W-ENTRY-R REDEFINES W-ENTRY.
008840         10  W-ENTRY-INT          PIC S9(07).
008860         10  W-ENTRY-DEC          PIC V99.
008900     05      W-RISK              PIC S9(07)V99      VALUE ZERO.
008920     05      W-RISK-R REDEFINES W-RISK.
008940         10  W-RISK-INT           PIC S9(07).
008960         10  W-RISK-DEC           PIC V99.
009000     05      W-REWARD             PIC S9(07)V99      VALUE ZERO.
009100
009200*--------------------------------------------------------------------*
009300* Parameter fuer Untermodulaufrufe - COPY-Module
009400*--------------------------------------------------------------------*
009500     COPY TRDCTBLC.
009600
009700 LINKAGE SECTION.
009800 01     LINK-RULE-REC.
009900    05  LINK-RULE-HDR.
010000     10 LINK-RULE-IDX            PIC S9(04) COMP.
010100     10 LINK-RULE-RC             PIC S9(04) COMP.
010200    05  LINK-RULE-DATA.
010300     10 LINK-RULE-VALID          PIC  9.
010400     10 LINK-RULE-DIRECTION      PIC  X(04).
010500     10 LINK-RULE-STRATEGY       PIC  X(08).
010600     10 LINK-RULE-ENTRY          PIC S9(07)V99.
010700     10 LINK-RULE-SL             PIC S9(07)V99.
010800     10 LINK-RULE-TARGET         PIC S9(07)V99.
010900     10 LINK-RULE-REASON         PIC  X(20).
011000     10 LINK-RULE-CFG.
011100        15 LINK-RULE-ENTRYBUF    PIC S9(03)V99.
011200        15 LINK-RULE-VWAPDEV     PIC S9(01)V9(04).
011300        15 LINK-RULE-RRTHRESH    PIC S9(01)V99.
011400
011500 PROCEDURE DIVISION USING LINK-RULE-REC.
011600******************************************************************
011700* Steuerungs-Paragraph
011800******************************************************************
011900 A100-STEUERUNG.
012000     IF  SHOW-VERSION
012100         DISPLAY K-MODUL " VOM: " FUNCTION WHEN-COMPILED
012200         EXIT PROGRAM
012300     END-IF
012400
012500     MOVE LINK-RULE-IDX              TO C4-IDX
012600     MOVE ZERO                       TO LINK-RULE-VALID
012700     MOVE SPACES                     TO LINK-RULE-REASON
012800     MOVE ZERO                       TO LINK-RULE-RC
012900
013000     PERFORM B100-WEAK-CANDLE THRU B100-EXIT
013100     IF  WEAK-CANDLE
013200         MOVE "WEAK CANDLE"          TO LINK-RULE-REASON
013300         EXIT PROGRAM
013400     END-IF
013500
013600     PERFORM B200-MISSING-DATA THRU B200-EXIT
013700     IF  MISSING-DATA
013800         MOVE "MISSING DATA"         TO LINK-RULE-REASON
013900         EXIT PROGRAM
014000     END-IF
014100
014200     PERFORM B300-ATR-FLOOR THRU B300-EXIT
014300     IF  LINK-RULE-VALID = 9
014400         MOVE ZERO                   TO LINK-RULE-VALID
014500         MOVE "ATR TOO LOW"          TO LINK-RULE-REASON
014600         EXIT PROGRAM
014700     END-IF
014800
014900     PERFORM B400-BANDS THRU B400-EXIT
015000     PERFORM C100-BUY-SEITE THRU C100-EXIT
015100     IF  LINK-RULE-VALID = 1
015200         EXIT PROGRAM
015300     END-IF
015400
015500     PERFORM C200-SELL-SEITE THRU C200-EXIT
015600     IF  LINK-RULE-VALID = 1
015700         EXIT PROGRAM
015800     END-IF
015900
016000     MOVE "NO CONDITIONS MET"        TO LINK-RULE-REASON
016100     EXIT PROGRAM.
016200
016300******************************************************************
016400* Schwache Kerze - geringe Tagesspanne oder kleiner Kerzenkoerper
016500******************************************************************
016600 B100-WEAK-CANDLE.
016700     MOVE ZERO                       TO WEAK-CANDLE-FLAG
016800     IF  (CT-HIGH (C4-IDX) - CT-LOW (C4-IDX)) < K-WEAK-RANGE
016900         SET  WEAK-CANDLE            TO TRUE
017000         GO TO B100-EXIT
017100     END-IF
017200     IF  FUNCTION ABS (CT-CLOSE (C4-IDX) - CT-OPEN (C4-IDX)) <
017300         K-WEAK-BODY-FACT * (CT-HIGH (C4-IDX) - CT-LOW (C4-IDX))
017400         SET  WEAK-CANDLE            TO TRUE
017500     END-IF
017600 B100-EXIT.
017700     EXIT.
017800
017900******************************************************************
018000* Fehlende Pflichtfelder - VWAP, ATR, RSI14, EMA20, Vorkurs
018050* VWAP-Hilfspreis und EMA20 werden ab der 1. Kerze gefuellt (TRDIND0M,
018060* Abschn. B100/B500) und besitzen daher keine eigene MISS-Anzeige -
018070* nur ATR, RSI14 und Vorkurs (Close Vortag) haben einen Anlauf.
018100******************************************************************
018200 B200-MISSING-DATA.
018300     MOVE ZERO                       TO MISSING-DATA-FLAG
018400     IF  CI-ATR-MISS (C4-IDX) = 1
018500     OR  CI-CLOSE-PREV1-MISS (C4-IDX) = 1
018550     OR  CI-RSI14-MISS (C4-IDX) = 1
018600         SET  MISSING-DATA            TO TRUE
018700     END-IF
018800 B200-EXIT.
018900     EXIT.
019000
019100******************************************************************
019200* ATR-Untergrenze - relativ zum Kurs und absolut
019300******************************************************************
019400 B300-ATR-FLOOR.
019500     MOVE ZERO                        TO LINK-RULE-VALID
019600     IF  (CI-ATR (C4-IDX) / CT-CLOSE (C4-IDX)) < K-ATR-PCT-FLOOR
019700     OR   CI-ATR (C4-IDX) < K-ATR-FLOOR
019800         MOVE 9                        TO LINK-RULE-VALID
019900     END-IF
020000 B300-EXIT.
020100     EXIT.
020200
020300******************************************************************
020400* Abweichungsbanden um den VWAP-Hilfspreis
020500******************************************************************
020600 B400-BANDS.
020700     COMPUTE W-TH-ABOVE =
020800             CI-VWAP-TYP (C4-IDX) +
020900             LINK-RULE-VWAPDEV * CT-CLOSE (C4-IDX)
021000     COMPUTE W-TH-BELOW =
021100             CI-VWAP-TYP (C4-IDX) -
021200             LINK-RULE-VWAPDEV * CT-CLOSE (C4-IDX)
021300 B400-EXIT.
021400     EXIT.
021500
021600******************************************************************
021700* Long-Seite - Ueberschreiten der oberen Bande, Trendbestaetigung
021800* durch EMA20, danach Chance/Risiko-Pruefung
021900******************************************************************
022000 C100-BUY-SEITE.
022100     MOVE ZERO                       TO LINK-RULE-VALID
022200     IF  CT-CLOSE (C4-IDX) > W-TH-ABOVE
022300     AND W-TH-ABOVE >= CI-PREV-CLOSE (C4-IDX)
022400     AND CT-CLOSE (C4-IDX) > CI-EMA20 (C4-IDX)
022500
022600         MOVE CT-CLOSE (C4-IDX)       TO W-ENTRY
022700         MOVE CL-ORB-SL     (C4-IDX)  TO LINK-RULE-SL
022800         MOVE CL-ORB-TARGET (C4-IDX)  TO LINK-RULE-TARGET
022900         COMPUTE W-RISK   = W-ENTRY - LINK-RULE-SL
023000         COMPUTE W-REWARD = LINK-RULE-TARGET - W-ENTRY
023100
023200         IF  W-REWARD >= LINK-RULE-RRTHRESH * W-RISK
023300             MOVE 1                   TO LINK-RULE-VALID
023400             MOVE "BUY "              TO LINK-RULE-DIRECTION
023500             MOVE "VWAPREV "          TO LINK-RULE-STRATEGY
023600             MOVE W-ENTRY             TO LINK-RULE-ENTRY
023700         ELSE
023800             MOVE "RISK REWARD LOW"   TO LINK-RULE-REASON
023900         END-IF
024000     END-IF
024100 C100-EXIT.
024200     EXIT.
024300
024400******************************************************************
024500* Short-Seite - spiegelbildlich zur Long-Seite
024600******************************************************************
024700 C200-SELL-SEITE.
024800     MOVE ZERO                       TO LINK-RULE-VALID
024900     IF  CT-CLOSE (C4-IDX) < W-TH-BELOW
025000     AND W-TH-BELOW <= CI-PREV-CLOSE (C4-IDX)
025100     AND CT-CLOSE (C4-IDX) < CI-EMA20 (C4-IDX)
025200
025300         MOVE CT-CLOSE (C4-IDX)       TO W-ENTRY
025400         MOVE CL-ORB-SL     (C4-IDX)  TO LINK-RULE-SL
025500         MOVE CL-ORB-TARGET (C4-IDX)  TO LINK-RULE-TARGET
025600         COMPUTE W-RISK   = LINK-RULE-SL - W-ENTRY
025700         COMPUTE W-REWARD = W-ENTRY - LINK-RULE-TARGET
025800
025900         IF  W-REWARD >= LINK-RULE-RRTHRESH * W-RISK
026000             MOVE 1                   TO LINK-RULE-VALID
026100             MOVE "SELL"              TO LINK-RULE-DIRECTION
026200             MOVE "VWAPREV "          TO LINK-RULE-STRATEGY
026300             MOVE W-ENTRY             TO LINK-RULE-ENTRY
026400         ELSE
026500             MOVE "RISK REWARD LOW"   TO LINK-RULE-REASON
026600         END-IF
026700     END-IF
026800 C200-EXIT.
026900     EXIT.
027000
027100******************************************************************
027200* ENDE Source-Programm
027300******************************************************************
027400
