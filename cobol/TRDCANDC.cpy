000100      *--------------------------------------------------------------*
000200      * TRDCANDC  -  Satzbild CANDLE-RECORD (Kursdatei TRDCANDL)     *
000300      *              Eingangsdatei, 1 Satz je 5-Minuten-Kerze,       *
000400      *              chronologisch aufsteigend sortiert.             *
000500      *--------------------------------------------------------------*
000600      *A.00.00|2024-02-05| kl  | Neuerstellung fuer TRADEWIN-1
000700      *--------------------------------------------------------------*
000800        01          CANDLE-RECORD.
000900            05      CAND-DATE           PIC  9(08).
001000            05      CAND-TIME           PIC  9(06).
001100            05      CAND-OPEN           PIC  S9(07)V99.
001200            05      CAND-HIGH           PIC  S9(07)V99.
001300            05      CAND-LOW            PIC  S9(07)V99.
001400            05      CAND-CLOSE          PIC  S9(07)V99.
001500            05      CAND-VOLUME         PIC  9(09).
001600            05      FILLER              PIC  X(09).
001700
